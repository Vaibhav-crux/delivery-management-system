000100******************************************************************
000200* USRREC   -  OPERATOR USER-ACCOUNT MASTER RECORD LAYOUT         *
000300* STATUS MACHINE IS (NEW)->PENDING->ACTIVE->INACTIVE->(RESIGNUP)
000400* PENDING.  SEE USRMAINT PARAGRAPHS 200/210/220.                 *
000500* FIELDS START AT LEVEL 10 SO THIS MEMBER CAN BE WRAPPED EITHER
000600* AS A PLAIN 01 RECORD OR AS A 05 OCCURS TABLE ENTRY.
000700******************************************************************
000800    10  US-ID                     PIC X(08).
000900    10  US-USERNAME               PIC X(20).
001000    10  US-EMAIL                  PIC X(40).
001100*       US-ACTIVE/US-STATUS ARE ADJACENT SO THE REPORT CAN PICK
001200*       THEM UP AS ONE CODE -- SEE US-ACCT-FLAGS-N REDEFINES.
001300    10  US-ACCT-FLAGS.
001400        15  US-ACTIVE                 PIC X(01).
001500            88  US-ACTIVE-FLAG            VALUE 'Y'.
001600            88  US-ACTIVE-FLAG-OFF        VALUE 'N'.
001700        15  US-STATUS                 PIC X(01).
001800            88  US-STAT-ACTIVE            VALUE 'A'.
001900            88  US-STAT-INACTIVE          VALUE 'I'.
002000            88  US-STAT-PENDING           VALUE 'P'.
002100    10  US-ACCT-FLAGS-N REDEFINES US-ACCT-FLAGS.
002200        15  US-ACCT-FLAGS-CODE        PIC X(02).
002300    10  FILLER                    PIC X(02).
