000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  DTRIGFN
000600*
000700* AUTHOR :  P. N. OKAFOR
000800*
000900* HOUSE TRIG/ROOT ROUTINE.  THIS SHOP'S COMPILER HAS NO INTRINSIC
001000* FUNCTIONS, SO DALLOC CALLS HERE FOR SINE, COSINE, ARCSINE AND
001100* SQUARE ROOT WHEN IT WORKS OUT THE HAVERSINE DISTANCE BETWEEN A
001200* WAREHOUSE AND A CUSTOMER STOP.  SINE/COSINE/ARCSINE ARE DONE BY
001300* TAYLOR SERIES, SQUARE ROOT BY NEWTON-RAPHSON.  ROUTE ARGUMENTS
001400* ARE SMALL (LOCAL DELIVERY RADIUS, NOT ANTIPODAL), SO THE SERIES
001500* CONVERGE IN THE HANDFUL OF TERMS CARRIED HERE.
001600******************************************************************
001700*    DATE     BY   REQUEST    DESCRIPTION
001800*    -------- ---  ---------  ------------------------------------
001900*    03/11/89 PNO  WH-0041    ORIGINAL CODING -- SINE/COSINE/ROOT.
002000*    09/02/91 PNO  WH-0077    ARCSINE ADDED FOR HAVERSINE DIST.
002100*    02/23/99 PNO  Y2K-031    REVIEWED -- NO DATE FIELDS IN THIS
002200*                             PROGRAM, NO CHANGE REQUIRED.
002300*    11/14/03 GHB  WH-0398    NEWTON-RAPHSON ROOT TIGHTENED FROM
002400*                             5 TO 7 ITERATIONS AFTER ROUNDING
002500*                             COMPLAINT ON LONG HAUL ROUTES.
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    DTRIGFN.
002900 AUTHOR.        P. N. OKAFOR.
003000 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
003100 DATE-WRITTEN.  03/11/89.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 77  WS-TERM-SUB                PIC S9(3)      COMP   VALUE 0.
004500 77  WS-ITER-SUB                PIC S9(3)      COMP   VALUE 0.
004600*
004700 01  WS-SERIES-WORK.
004800     05  WS-POWER                COMP-3 PIC S9(5)V9(12) VALUE 0.
004900     05  WS-FACTORIAL            COMP-3 PIC S9(9)V9(6)  VALUE 0.
005000     05  WS-RUNNING-SUM          COMP-3 PIC S9(5)V9(12) VALUE 0.
005100 01  WS-SERIES-WORK-N REDEFINES WS-SERIES-WORK.
005200     05  WS-SERIES-CHARS         PIC X(26).
005300*
005400 01  WS-ROOT-WORK.
005500     05  WS-ROOT-GUESS           COMP-3 PIC S9(5)V9(12) VALUE 0.
005600     05  WS-ROOT-PREV             COMP-3 PIC S9(5)V9(12) VALUE 0.
005700 01  WS-ROOT-WORK-N REDEFINES WS-ROOT-WORK.
005800     05  WS-ROOT-WORK-CHARS       PIC X(18).
005900*
006000 01  WS-ARCSIN-WORK.
006100     05  WS-ARCSIN-TERM           COMP-3 PIC S9(5)V9(12) VALUE 0.
006200     05  WS-ARCSIN-COEF           COMP-3 PIC S9(5)V9(12) VALUE 0.
006300 01  WS-ARCSIN-WORK-N REDEFINES WS-ARCSIN-WORK.
006400     05  WS-ARCSIN-WORK-CHARS     PIC X(18).
006500*
006600 77  WS-ALT-SIGN                PIC S9(1)      COMP   VALUE 0.
006700 LINKAGE SECTION.
006800 01  LK-FUNCTION-CODE            PIC X(01).
006900     88  LK-FN-SINE                  VALUE 'S'.
007000     88  LK-FN-COSINE                VALUE 'C'.
007100     88  LK-FN-ARCSINE                VALUE 'A'.
007200     88  LK-FN-SQUARE-ROOT             VALUE 'R'.
007300 01  LK-ARGUMENT                 COMP-3 PIC S9(5)V9(12).
007400 01  LK-RESULT                   COMP-3 PIC S9(5)V9(12).
007500*
007600 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-ARGUMENT,
007700         LK-RESULT.
007800*
007900 000-MAIN.
008000     MOVE 0 TO LK-RESULT.
008100     EVALUATE TRUE
008200         WHEN LK-FN-SINE
008300             PERFORM 100-COMPUTE-SINE
008400         WHEN LK-FN-COSINE
008500             PERFORM 200-COMPUTE-COSINE
008600         WHEN LK-FN-ARCSINE
008700             PERFORM 300-COMPUTE-ARCSINE
008800         WHEN LK-FN-SQUARE-ROOT
008900             PERFORM 400-COMPUTE-SQUARE-ROOT
009000         WHEN OTHER
009100             MOVE 0 TO LK-RESULT
009200     END-EVALUATE.
009300     GOBACK.
009400*
009500 100-COMPUTE-SINE.
009600*    SIN(X) = X - X**3/3! + X**5/5! - X**7/7! + X**9/9!
009700     MOVE LK-ARGUMENT  TO WS-POWER.
009800     MOVE LK-ARGUMENT  TO WS-RUNNING-SUM.
009900     MOVE 1             TO WS-FACTORIAL.
010000     MOVE -1            TO WS-ALT-SIGN.
010100     PERFORM 110-SINE-TERM VARYING WS-TERM-SUB FROM 1 BY 1
010200             UNTIL WS-TERM-SUB > 4.
010300     MOVE WS-RUNNING-SUM TO LK-RESULT.
010400*
010500 110-SINE-TERM.
010600     COMPUTE WS-POWER = WS-POWER * LK-ARGUMENT * LK-ARGUMENT.
010700     COMPUTE WS-FACTORIAL =
010800             WS-FACTORIAL * (WS-TERM-SUB * 2)
010900                 * (WS-TERM-SUB * 2 + 1).
011000     COMPUTE WS-RUNNING-SUM = WS-RUNNING-SUM +
011100             (WS-ALT-SIGN * (WS-POWER / WS-FACTORIAL)).
011200     COMPUTE WS-ALT-SIGN = WS-ALT-SIGN * -1.
011300*
011400 200-COMPUTE-COSINE.
011500*    COS(X) = 1 - X**2/2! + X**4/4! - X**6/6! + X**8/8!
011600     MOVE 1             TO WS-POWER.
011700     MOVE 1             TO WS-RUNNING-SUM.
011800     MOVE 1             TO WS-FACTORIAL.
011900     MOVE -1            TO WS-ALT-SIGN.
012000     PERFORM 210-COSINE-TERM VARYING WS-TERM-SUB FROM 1 BY 1
012100             UNTIL WS-TERM-SUB > 4.
012200     MOVE WS-RUNNING-SUM TO LK-RESULT.
012300*
012400 210-COSINE-TERM.
012500     COMPUTE WS-POWER = WS-POWER * LK-ARGUMENT * LK-ARGUMENT.
012600     COMPUTE WS-FACTORIAL =
012700         WS-FACTORIAL * (WS-TERM-SUB * 2 - 1) * (WS-TERM-SUB * 2).
012800     COMPUTE WS-RUNNING-SUM = WS-RUNNING-SUM +
012900             (WS-ALT-SIGN * (WS-POWER / WS-FACTORIAL)).
013000     COMPUTE WS-ALT-SIGN = WS-ALT-SIGN * -1.
013100*
013200 300-COMPUTE-ARCSINE.
013300*    ASIN(X) = X + X**3/6 + 3X**5/40 + 15X**7/336 + 105X**9/3456
013400*    VALID FOR THE SMALL, LOCAL-RADIUS ARGUMENTS THIS ROUTE
013500*    NETWORK PRODUCES -- NOT INTENDED FOR X NEAR 1.
013600     MOVE LK-ARGUMENT      TO WS-ARCSIN-TERM.
013700     MOVE LK-ARGUMENT      TO WS-RUNNING-SUM.
013800     MOVE LK-ARGUMENT      TO WS-POWER.
013900     PERFORM 310-ARCSINE-TERM VARYING WS-TERM-SUB FROM 1 BY 1
014000             UNTIL WS-TERM-SUB > 4.
014100     MOVE WS-RUNNING-SUM TO LK-RESULT.
014200*
014300 310-ARCSINE-TERM.
014400     COMPUTE WS-POWER = WS-POWER * LK-ARGUMENT * LK-ARGUMENT.
014500     EVALUATE WS-TERM-SUB
014600         WHEN 1  COMPUTE WS-ARCSIN-COEF = 1 / 6
014700         WHEN 2  COMPUTE WS-ARCSIN-COEF = 3 / 40
014800         WHEN 3  COMPUTE WS-ARCSIN-COEF = 15 / 336
014900         WHEN 4  COMPUTE WS-ARCSIN-COEF = 105 / 3456
015000     END-EVALUATE.
015100     COMPUTE WS-RUNNING-SUM =
015200             WS-RUNNING-SUM + (WS-POWER * WS-ARCSIN-COEF).
015300*
015400 400-COMPUTE-SQUARE-ROOT.
015500*    NEWTON-RAPHSON: G(N+1) = ( G(N) + ARG / G(N) ) / 2.
015600     IF LK-ARGUMENT <= 0
015700         MOVE 0 TO LK-RESULT
015800     ELSE
015900         MOVE LK-ARGUMENT TO WS-ROOT-GUESS
016000         PERFORM 410-ROOT-ITERATION
016100                 VARYING WS-ITER-SUB FROM 1 BY 1
016200                 UNTIL WS-ITER-SUB > 7
016300         MOVE WS-ROOT-GUESS TO LK-RESULT
016400     END-IF.
016500*
016600 410-ROOT-ITERATION.
016700     MOVE WS-ROOT-GUESS TO WS-ROOT-PREV.
016800     COMPUTE WS-ROOT-GUESS =
016900             (WS-ROOT-PREV + (LK-ARGUMENT / WS-ROOT-PREV)) / 2.
