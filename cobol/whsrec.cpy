000100******************************************************************
000200* WHSREC   -  WAREHOUSE MASTER RECORD LAYOUT                     *
000300* ONE RECORD PER WAREHOUSE.  FILE IS KEPT IN WH-ID SEQUENCE BY
000400* THE DAILY REBUILD -- LOOKUP IS A TABLE SEARCH, NOT AN INDEX.
000500* FIELDS START AT LEVEL 10 SO THIS MEMBER CAN BE WRAPPED EITHER
000600* AS A PLAIN 01 RECORD OR AS A 05 OCCURS TABLE ENTRY.
000700******************************************************************
000800    10  WH-ID                     PIC X(08).
000900    10  WH-NAME                   PIC X(30).
001000*       LATITUDE/LONGITUDE CARRIED BOTH AS SIGNED ZONED DECIMAL
001100*       FOR DISPLAY/EDIT AND AS COMP-3 FOR THE HAVERSINE MATH IN
001200*       DALLOC -- SEE WH-LOCATION-N REDEFINES BELOW.
001300    10  WH-LOCATION.
001400        15  WH-LATITUDE           PIC S9(03)V9(06).
001500        15  WH-LONGITUDE          PIC S9(03)V9(06).
001600    10  WH-LOCATION-N REDEFINES WH-LOCATION.
001700        15  WH-LAT-N              PIC S9(03)V9(06) COMP-3.
001800        15  WH-LONG-N             PIC S9(03)V9(06) COMP-3.
001900    10  WH-STATUS                 PIC X(01).
002000        88  WH-OPERATIONAL            VALUE 'O'.
002100        88  WH-INACTIVE               VALUE 'I'.
002200    10  FILLER                    PIC X(03).
