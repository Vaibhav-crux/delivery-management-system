000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  DCOST
000600*
000700* AUTHOR :  D. W. STOUT
000800*
000900* CALLED FROM DALLOC ONCE PER CHECKED-IN AGENT AT END OF THE DAILY
001000* RUN.  GIVEN THE NUMBER OF ORDERS ASSIGNED TO THE AGENT, RETURNS
001100* THE AGENT'S PAYOUT COST FOR THE DAY UNDER THE SHOP'S TIERED
001200* PER-ORDER RATE, WITH A GUARANTEED DAILY MINIMUM FOR ANY AGENT
001300* WHO WAS ASSIGNED AT LEAST ONE ORDER.
001400******************************************************************
001500*    DATE     BY   REQUEST    DESCRIPTION
001600*    -------- ---  ---------  ------------------------------------
001700*    06/19/90 DWS  WH-0058    ORIGINAL CODING -- FLAT RATE ONLY.
001800*    04/02/93 DWS  WH-0099    TIER TABLE ADDED (STANDARD/VOLUME).
001900*    02/19/99 DWS  Y2K-045    REVIEWED -- NO DATE FIELDS IN THIS
002000*                             PROGRAM, NO CHANGE REQUIRED.
002100*    10/07/05 RVK  WH-0431    DAILY MINIMUM TIER SPLIT OUT FROM
002200*                             THE STANDARD TIER AFTER AUDIT
002300*                             FOUND LOW-VOLUME AGENTS UNDERPAID.
002400*    05/19/24 RVK  WH-0432    DALLOC WAS CALLING THIS WITH A
002500*                             NEGATIVE ORDER COUNT ON ONE BAD RUN
002600*                             LAST MONTH AND WE PAID OUT GARBAGE
002700*                             NOW TRAPPED AND ABENDED THROUGH
002800*                             900-ERROR-RTN INSTEAD OF LETTING THE
002900*                             EVALUATE FALL THROUGH WHEN-OTHER.
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    DCOST.
003300 AUTHOR.        D. W. STOUT.
003400 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
003500 DATE-WRITTEN.  06/19/90.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-390.
004200 OBJECT-COMPUTER.  IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WS-TIER-TABLE.
004900     05  WS-TIER-ENTRY OCCURS 3 TIMES INDEXED BY WS-TIER-IDX.
005000         10  WS-TIER-MIN-ORDERS    PIC 9(5)      COMP.
005100         10  WS-TIER-RATE          PIC 9(5)      COMP.
005200         10  FILLER                PIC X(02).
005300 01  WS-TIER-TABLE-N REDEFINES WS-TIER-TABLE.
005400     05  WS-TIER-TABLE-CHARS       PIC X(18).
005500*
005600 LINKAGE SECTION.
005700 01  LK-ORDER-COUNT               PIC S9(5)      COMP.
005800 01  LK-ORDER-COUNT-N REDEFINES LK-ORDER-COUNT.
005900     05  LK-ORDER-COUNT-HALVES.
006000         10  FILLER                PIC X(01).
006100         10  LK-ORDER-COUNT-LOW    PIC X(01).
006200 01  LK-PAYOUT-COST               PIC S9(7)V99.
006300 01  LK-PAYOUT-COST-N REDEFINES LK-PAYOUT-COST.
006400     05  LK-PAYOUT-COST-CHARS      PIC X(09).
006500*
006600 PROCEDURE DIVISION USING LK-ORDER-COUNT, LK-PAYOUT-COST.
006700*
006800 000-MAIN.
006900     PERFORM 100-LOAD-TIER-TABLE THRU 100-EXIT.
007000     MOVE 0 TO LK-PAYOUT-COST.
007100     IF LK-ORDER-COUNT < 0
007200         GO TO 900-ERROR-RTN.
007300     IF LK-ORDER-COUNT > 0
007400         PERFORM 200-COMPUTE-COST THRU 200-EXIT
007500     END-IF.
007600     GOBACK.
007700*
007800 100-LOAD-TIER-TABLE.
007900*    TIER 1 = DAILY-MINIMUM, TIER 2 = STANDARD, TIER 3 = VOLUME.
008000     MOVE 1  TO WS-TIER-MIN-ORDERS(1).
008100     MOVE 0  TO WS-TIER-RATE(1).
008200     MOVE 25 TO WS-TIER-MIN-ORDERS(2).
008300     MOVE 35 TO WS-TIER-RATE(2).
008400     MOVE 50 TO WS-TIER-MIN-ORDERS(3).
008500     MOVE 42 TO WS-TIER-RATE(3).
008600 100-EXIT.
008700     EXIT.
008800*
008900 200-COMPUTE-COST.
009000     EVALUATE TRUE
009100         WHEN LK-ORDER-COUNT >= WS-TIER-MIN-ORDERS(3)
009200             COMPUTE LK-PAYOUT-COST =
009300                     LK-ORDER-COUNT * WS-TIER-RATE(3)
009400         WHEN LK-ORDER-COUNT >= WS-TIER-MIN-ORDERS(2)
009500             COMPUTE LK-PAYOUT-COST =
009600                     LK-ORDER-COUNT * WS-TIER-RATE(2)
009700         WHEN OTHER
009800             MOVE 500 TO LK-PAYOUT-COST
009900     END-EVALUATE.
010000 200-EXIT.
010100     EXIT.
010200*
010300 900-ERROR-RTN.
010400     MOVE 0  TO LK-PAYOUT-COST.
010500     MOVE 16 TO RETURN-CODE.
010600     DISPLAY 'DCOST - NEGATIVE ORDER COUNT, RC: ' RETURN-CODE.
010700     GOBACK.
