000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  DALLOC
000600*
000700* AUTHOR :  R. M. KEALY
000800*
000900* DAILY DELIVERY ALLOCATION RUN.  SELECTS CHECKED-IN AGENTS AT
001000* OPERATIONAL WAREHOUSES AND PENDING ORDERS AT OPERATIONAL
001100* WAREHOUSES, THEN WORKS THROUGH THE AGENTS IN THE ORDER THEY
001200* WERE LOADED, OFFERING EACH AGENT ITS OWN WAREHOUSE'S ORDERS
001300* NEAREST-FIRST UNTIL THE 600-MINUTE / 100-KM DAILY CAP IS HIT.
001400* ANY PENDING ORDER STILL UNASSIGNED AT END OF RUN IS DEFERRED.
001500* DISTANCE IS HAVERSINE, CALLED OUT TO DTRIGFN FOR THE TRIG AND
001600* ROOT WORK; THE PER-WAREHOUSE NEAREST-FIRST ORDERING IS DONE BY
001700* CALLING DSORT; THE PER-AGENT PAYOUT IS DONE BY CALLING DCOST.
001800******************************************************************
001900*    DATE     BY   REQUEST    DESCRIPTION
002000*    -------- ---  ---------  ------------------------------------
002100*    07/05/90 RMK  WH-0060    ORIGINAL CODING.
002200*    04/02/93 DWS  WH-0100    TIERED PAYOUT WIRED TO NEW DCOST
002300*                             SUBPROGRAM (WAS A FLAT RATE HERE).
002400*    02/19/99 RMK  Y2K-047    CENTURY WINDOW ADDED TO RUN DATE ON
002500*                             THE ASSIGNMENT RECORDS AND REPORT.
002600*    03/30/06 GHB  WH-0437    AGENT/ORDER TABLE SIZE RAISED FROM
002700*                             200 TO 500 FOR THE EAST ZONE SPLIT.
002800*    09/17/24 RVK  WH-0501    GPS DISPATCH PROJECT -- DISTANCE NOW
002900*                             COMPUTED FROM REAL WAREHOUSE AND
003000*                             CUSTOMER LAT-LONG VIA DTRIGFN
003100*                             HAVERSINE CALL, REPLACING THE OLD
003200*                             ZONE LOOKUP.
003300*    09/20/24 RVK  WH-0503    NONE OF THE MASTER FILE OPENS WERE
003400*                             EVER CHECKED -- A BAD STATUS JUST
003500*                             RAN STRAIGHT INTO THE LOAD TABLES
003600*                             WITH NOTHING READ.  OPEN NOW ABENDS
003700*                             THROUGH 995-ABORT-OPEN-RTN ON ANY
003800*                             NON-ZERO FILE STATUS.
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    DALLOC.
004200 AUTHOR.        R. M. KEALY.
004300 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
004400 DATE-WRITTEN.  07/05/90.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-390.
005100 OBJECT-COMPUTER.  IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WHS-MASTER     ASSIGN TO WHSMSTR
005700            ACCESS IS SEQUENTIAL
005800            FILE STATUS IS WS-WHSFILE-STATUS.
005900     SELECT AGT-MASTER     ASSIGN TO AGTMSTR
006000            ACCESS IS SEQUENTIAL
006100            FILE STATUS IS WS-AGTFILE-STATUS.
006200     SELECT ORD-MASTER     ASSIGN TO ORDMSTR
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS WS-ORDFILE-STATUS.
006500     SELECT ORD-MASTER-OUT ASSIGN TO ORDMOUT
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS IS WS-ORDOUT-STATUS.
006800     SELECT ASSIGN-FILE    ASSIGN TO ASGNFILE
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS IS WS-ASGNFILE-STATUS.
007100     SELECT ALLOC-REPORT   ASSIGN TO ALLOCRPT
007200            ACCESS IS SEQUENTIAL
007300            FILE STATUS IS WS-REPORT-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  WHS-MASTER
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  WHS-MASTER-REC.
008100     05  FILLER                    PIC X(60).
008200*
008300 FD  AGT-MASTER
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  AGT-MASTER-REC.
008700     05  FILLER                    PIC X(78).
008800*
008900 FD  ORD-MASTER
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  ORD-MASTER-REC.
009300     05  FILLER                    PIC X(116).
009400*
009500 FD  ORD-MASTER-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  ORD-MASTER-OUT-REC.
009900     05  FILLER                    PIC X(116).
010000*
010100 FD  ASSIGN-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 01  ASSIGN-FILE-REC.
010500     05  FILLER                    PIC X(39).
010600*
010700 FD  ALLOC-REPORT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  ALLOC-REPORT-REC              PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  WS-WHSFILE-STATUS         PIC X(02) VALUE SPACES.
011500     05  WS-AGTFILE-STATUS         PIC X(02) VALUE SPACES.
011600     05  WS-ORDFILE-STATUS         PIC X(02) VALUE SPACES.
011700     05  WS-ORDOUT-STATUS          PIC X(02) VALUE SPACES.
011800     05  WS-ASGNFILE-STATUS        PIC X(02) VALUE SPACES.
011900     05  WS-REPORT-STATUS          PIC X(02) VALUE SPACES.
012000*
012100 77  WS-WHS-EOF                PIC X(01) VALUE 'N'.
012200     88  WHS-EOF                   VALUE 'Y'.
012300 77  WS-AGT-EOF                PIC X(01) VALUE 'N'.
012400     88  AGT-EOF                   VALUE 'Y'.
012500 77  WS-ORD-EOF                PIC X(01) VALUE 'N'.
012600     88  ORD-EOF                   VALUE 'Y'.
012700 77  WS-FOUND-SW               PIC X(01) VALUE 'N'.
012800     88  WHS-FOUND                 VALUE 'Y'.
012900 77  WS-ORD-FOUND-SW           PIC X(01) VALUE 'N'.
013000     88  ORD-ROW-FOUND              VALUE 'Y'.
013100 77  WS-SEARCH-WHS-ID          PIC X(08) VALUE SPACES.
013200 77  WS-SEARCH-ORD-ID          PIC X(08) VALUE SPACES.
013300*
013400 77  CURRENT-CC                PIC 9(02)      VALUE 19.
013500 01  CURRENT-DATE-6.
013600     05  CURRENT-YY                PIC 9(02).
013700     05  CURRENT-MONTH             PIC 9(02).
013800     05  CURRENT-DAY               PIC 9(02).
013900 01  CURRENT-DATE-6-N REDEFINES CURRENT-DATE-6.
014000     05  CURRENT-DATE-6-CHARS      PIC X(06).
014100 01  CURRENT-TIME-8.
014200     05  CURRENT-HOUR              PIC 9(02).
014300     05  CURRENT-MINUTE            PIC 9(02).
014400     05  CURRENT-SECOND            PIC 9(02).
014500     05  CURRENT-HNDSEC            PIC 9(02).
014600 01  AS-DATE-BUILD.
014700     05  AS-DATE-BUILD-CCYY.
014800         10  AS-DATE-BUILD-CC      PIC 9(02).
014900         10  AS-DATE-BUILD-YY      PIC 9(02).
015000     05  AS-DATE-BUILD-MM          PIC 9(02).
015100     05  AS-DATE-BUILD-DD          PIC 9(02).
015200*
015300 77  WHS-TABLE-COUNT            PIC 9(05)      COMP     VALUE 0.
015400 77  WHS-SUB                    PIC 9(05)      COMP     VALUE 0.
015500 77  AGT-TABLE-COUNT            PIC 9(05)      COMP     VALUE 0.
015600 77  AGT-SUB                    PIC 9(05)      COMP     VALUE 0.
015700 77  ORD-TABLE-COUNT            PIC 9(05)      COMP     VALUE 0.
015800 77  ORD-SUB                    PIC 9(05)      COMP     VALUE 0.
015900 77  DIST-TABLE-COUNT           PIC S9(05)     COMP     VALUE 0.
016000 77  DIST-SUB                   PIC S9(05)     COMP     VALUE 0.
016100*
016200 01  WHS-TABLE.
016300     05  WHS-ENTRY OCCURS 500 TIMES
016400                   INDEXED BY WHS-IDX.
016500         COPY WHSREC.
016600*
016700 01  AGT-TABLE.
016800     05  AGT-ENTRY OCCURS 500 TIMES
016900                   INDEXED BY AGT-IDX.
017000         COPY AGTREC.
017100*        RESOLVED ONCE AT LOAD TIME FROM THE AGENT'S HOME
017200*        WAREHOUSE -- THE AGENT "SITS" AT THE WAREHOUSE FOR
017300*        DISTANCE PURPOSES.
017400         10  AG-WH-NAME        PIC X(30)            VALUE SPACES.
017500         10  AG-WH-LAT-N       COMP-3 PIC S9(03)V9(06) VALUE 0.
017600         10  AG-WH-LONG-N      COMP-3 PIC S9(03)V9(06) VALUE 0.
017700*        RUNNING TOTALS FOR THE COMPLIANCE CAP AND THE BREAK.
017800         10  AG-CUM-TIME-MIN   COMP-3 PIC S9(05)V99    VALUE 0.
017900         10  AG-CUM-DIST-KM    COMP-3 PIC S9(03)V9(03) VALUE 0.
018000         10  AG-ORDER-COUNT    PIC S9(05)     COMP     VALUE 0.
018100*        DISPLAY (ZONED), NOT COMP-3 -- MUST MATCH LK-PAYOUT-COST
018200*        PICTURE EXACTLY IN DCOST LINKAGE SECTION.
018300         10  AG-PAYOUT-COST    PIC S9(07)V99           VALUE 0.
018400*
018500 01  ORD-TABLE.
018600     05  ORD-ENTRY OCCURS 500 TIMES
018700                   INDEXED BY ORD-IDX.
018800         COPY ORDREC.
018900*        DISTANCE FROM THE ORDER'S WAREHOUSE TO THE CUSTOMER,
019000*        COMPUTED ONCE AT LOAD TIME -- SEE 920-COMPUTE-DISTANCE.
019100         10  ORD-CALC-DIST-KM  COMP-3 PIC S9(03)V9(03) VALUE 0.
019200         10  ORD-CALC-TIME-MIN COMP-3 PIC S9(05)V99    VALUE 0.
019300         10  ORD-RUN-ASSIGNED-SW     PIC X(01)       VALUE 'N'.
019400             88  ORD-RUN-ASSIGNED        VALUE 'Y'.
019500*
019600 01  DIST-SORT-TABLE.
019700     05  DIST-SORT-ENTRY OCCURS 500 TIMES
019800                         INDEXED BY DIST-IDX.
019900         10  DS-ORD-ID                PIC X(08).
020000         10  DS-ORD-DIST              COMP-3 PIC S9(03)V9(03).
020100         10  FILLER                   PIC X(02).
020200*
020300 01  ASGN-REC-AREA.
020400     COPY ASGNREC.
020500*
020600*    THESE MUST CARRY THE EXACT SAME PICTURE AS LK-ARGUMENT AND
020700*    LK-RESULT IN DTRIGFN -- THAT SUBPROGRAM'S LINKAGE SECTION
020800*    OVERLAYS WHATEVER STORAGE IS PASSED, SO A MISMATCHED PICTURE
020900*    HERE WOULD READ GARBAGE OVER THERE.
021000 01  HAVERSINE-WORK.
021100     05  HW-LAT1-RAD          COMP-3 PIC S9(05)V9(12) VALUE 0.
021200     05  HW-LAT2-RAD          COMP-3 PIC S9(05)V9(12) VALUE 0.
021300     05  HW-DELTA-LAT         COMP-3 PIC S9(05)V9(12) VALUE 0.
021400     05  HW-DELTA-LONG        COMP-3 PIC S9(05)V9(12) VALUE 0.
021500     05  HW-SIN-HALF-LAT      COMP-3 PIC S9(05)V9(12) VALUE 0.
021600     05  HW-SIN-HALF-LONG     COMP-3 PIC S9(05)V9(12) VALUE 0.
021700     05  HW-COS-LAT1          COMP-3 PIC S9(05)V9(12) VALUE 0.
021800     05  HW-COS-LAT2          COMP-3 PIC S9(05)V9(12) VALUE 0.
021900     05  HW-A-TERM            COMP-3 PIC S9(05)V9(12) VALUE 0.
022000     05  HW-ROOT-A            COMP-3 PIC S9(05)V9(12) VALUE 0.
022100     05  HW-ASIN-RESULT       COMP-3 PIC S9(05)V9(12) VALUE 0.
022200 01  HAVERSINE-WORK-N REDEFINES HAVERSINE-WORK.
022300     05  HAVERSINE-WORK-CHARS      PIC X(99).
022400*
022500 77  LK-RETURN-DIST             COMP-3 PIC S9(05)V9(12) VALUE 0.
022600*
022700 01  RUN-TOTALS.
022800     05  NUM-AGENTS-LOADED         PIC S9(5) COMP     VALUE +0.
022900     05  NUM-ORDERS-LOADED         PIC S9(5) COMP     VALUE +0.
023000     05  NUM-ASSIGNMENTS           PIC S9(5) COMP     VALUE +0.
023100     05  NUM-DEFERRED              PIC S9(5) COMP     VALUE +0.
023200     05  TOT-DIST-KM         COMP-3 PIC S9(07)V9(03) VALUE 0.
023300     05  TOT-TIME-MIN        COMP-3 PIC S9(07)V99    VALUE 0.
023400     05  TOT-PAYOUT-COST     COMP-3 PIC S9(09)V99    VALUE 0.
023500*
023600 01  RPT-HEADER1.
023700     05  FILLER                    PIC X(35)
023800               VALUE 'DAILY DELIVERY ALLOCATION REPORT  '.
023900     05  FILLER                    PIC X(06)  VALUE 'DATE: '.
024000     05  RPT-MM                    PIC 9(02).
024100     05  FILLER                    PIC X(01)      VALUE '/'.
024200     05  RPT-DD                    PIC 9(02).
024300     05  FILLER                    PIC X(01)      VALUE '/'.
024400     05  RPT-YY                    PIC 9(02).
024500     05  FILLER                    PIC X(85)      VALUE SPACES.
024600*
024700 01  RPT-HEADER2.
024800     05  FILLER              PIC X(09)      VALUE 'ORDER-ID'.
024900     05  FILLER              PIC X(01)      VALUE SPACE.
025000     05  FILLER              PIC X(09)      VALUE 'AGENT-ID'.
025100     05  FILLER              PIC X(01)      VALUE SPACE.
025200     05  FILLER              PIC X(16)      VALUE 'AGENT-NAME'.
025300     05  FILLER              PIC X(18)      VALUE 'WAREHOUSE'.
025400     05  FILLER              PIC X(20)      VALUE 'CUSTOMER'.
025500     05  FILLER              PIC X(10)      VALUE 'DIST-KM'.
025600     05  FILLER              PIC X(10)      VALUE 'TIME-MIN'.
025700     05  FILLER              PIC X(19)      VALUE SPACES.
025800*
025900 01  RPT-DETAIL-LINE.
026000     05  RPT-ORDER-ID              PIC X(09)      VALUE SPACES.
026100     05  RPT-AGENT-ID              PIC X(10)      VALUE SPACES.
026200     05  RPT-AGENT-NAME            PIC X(16)      VALUE SPACES.
026300     05  RPT-WAREHOUSE             PIC X(18)      VALUE SPACES.
026400     05  RPT-CUSTOMER              PIC X(20)      VALUE SPACES.
026500     05  RPT-DIST-KM               PIC ZZ9.999    VALUE ZERO.
026600     05  FILLER                    PIC X(03)      VALUE SPACES.
026700     05  RPT-TIME-MIN              PIC ZZZZ9.99   VALUE ZERO.
026800     05  FILLER                    PIC X(27)      VALUE SPACES.
026900 01  RPT-DETAIL-LINE-X REDEFINES RPT-DETAIL-LINE.
027000     05  RPT-DETAIL-LINE-CHARS     PIC X(132).
027100*
027200 01  RPT-AGENT-SUBTOTAL.
027300     05  FILLER                    PIC X(11)
027400                   VALUE '  AGENT TOT'.
027500     05  RPT-SUB-AGENT-ID      PIC X(09)      VALUE SPACES.
027600     05  FILLER                PIC X(09)      VALUE 'ORDERS: '.
027700     05  RPT-SUB-ORDERS        PIC ZZ9        VALUE ZERO.
027800     05  FILLER                PIC X(09)      VALUE 'DIST-KM:'.
027900     05  RPT-SUB-DIST          PIC ZZZ9.999   VALUE ZERO.
028000     05  FILLER                PIC X(09)      VALUE 'TIME-MIN:'.
028100     05  RPT-SUB-TIME          PIC ZZZZ9.99   VALUE ZERO.
028200     05  FILLER                PIC X(09)      VALUE 'PAYOUT: '.
028300     05  RPT-SUB-PAYOUT        PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
028400     05  FILLER                PIC X(47)      VALUE SPACES.
028500*
028600 01  RPT-MESSAGE-LINE.
028700     05  RPT-MESSAGE               PIC X(60)      VALUE SPACES.
028800     05  FILLER                    PIC X(72)      VALUE SPACES.
028900*
029000 01  RPT-TOTALS-LINE-1.
029100     05  FILLER                    PIC X(20)
029200                   VALUE 'ASSIGNMENTS CREATED:'.
029300     05  RPT-TOT-ASSIGN        PIC ZZ,ZZ9    VALUE ZERO.
029400     05  FILLER                PIC X(20)  VALUE 'TOTAL DIST-KM:'.
029500     05  RPT-TOT-DIST          PIC ZZZ,ZZ9.999 VALUE ZERO.
029600     05  FILLER                PIC X(69)     VALUE SPACES.
029700*
029800 01  RPT-TOTALS-LINE-2.
029900     05  FILLER                PIC X(20)
030000                   VALUE 'TOTAL TIME-MIN:'.
030100     05  RPT-TOT-TIME          PIC ZZZZZ9.99 VALUE ZERO.
030200     05  FILLER                PIC X(20)  VALUE 'TOTAL PAYOUT:'.
030300     05  RPT-TOT-PAYOUT        PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
030400     05  FILLER                PIC X(15)     VALUE 'DEFERRED:'.
030500     05  RPT-TOT-DEFERRED      PIC ZZ,ZZ9    VALUE ZERO.
030600     05  FILLER                PIC X(33)     VALUE SPACES.
030700*
030800 LINKAGE SECTION.
030900*    (NONE -- THIS IS THE MAIN PROGRAM.)
031000*
031100 PROCEDURE DIVISION.
031200*
031300 000-MAIN.
031400     ACCEPT CURRENT-DATE-6 FROM DATE.
031500     ACCEPT CURRENT-TIME-8 FROM TIME.
031600     PERFORM 705-DERIVE-CENTURY.
031700     DISPLAY 'DALLOC RUN DATE: ' AS-DATE-BUILD.
031800     PERFORM 700-OPEN-FILES.
031900     PERFORM 800-INIT-REPORT.
032000     PERFORM 710-LOAD-WHS-TABLE.
032100     PERFORM 720-LOAD-AGT-TABLE.
032200     PERFORM 730-LOAD-ORD-TABLE.
032300     IF AGT-TABLE-COUNT = 0
032400         PERFORM 810-WRITE-NO-AGENTS-MSG
032500     ELSE
032600         IF ORD-TABLE-COUNT = 0
032700             PERFORM 820-WRITE-NO-ORDERS-MSG
032800         ELSE
032900             PERFORM 100-PROCESS-AGENTS
033000         END-IF
033100     END-IF.
033200     PERFORM 500-DEFER-UNASSIGNED-ORDERS.
033300     PERFORM 770-REWRITE-ORDER-MASTER.
033400     PERFORM 870-REPORT-TOTALS.
033500     PERFORM 790-CLOSE-FILES.
033600     GOBACK.
033700*
033800 705-DERIVE-CENTURY.
033900*    CENTURY WINDOW -- YY OF 80 OR MORE IS 19XX, ELSE IT IS 20XX.
034000*    GOOD UNTIL 2080; REVISIT THEN.
034100     IF CURRENT-YY < 80
034200         MOVE 20 TO CURRENT-CC
034300     ELSE
034400         MOVE 19 TO CURRENT-CC
034500     END-IF.
034600     MOVE CURRENT-CC            TO AS-DATE-BUILD-CC.
034700     MOVE CURRENT-YY            TO AS-DATE-BUILD-YY.
034800     MOVE CURRENT-MONTH         TO AS-DATE-BUILD-MM.
034900     MOVE CURRENT-DAY           TO AS-DATE-BUILD-DD.
035000*
035100 100-PROCESS-AGENTS.
035200     PERFORM 200-PROCESS-ONE-AGENT VARYING AGT-SUB FROM 1 BY 1
035300             UNTIL AGT-SUB > AGT-TABLE-COUNT.
035400*
035500 200-PROCESS-ONE-AGENT.
035600     PERFORM 210-BUILD-AGENT-ORDER-LIST.
035700     IF DIST-TABLE-COUNT > 0
035800         CALL 'DSORT' USING DIST-TABLE-COUNT, DIST-SORT-TABLE
035900         PERFORM 300-ASSIGN-ORDERS
036000     END-IF.
036100     CALL 'DCOST' USING AG-ORDER-COUNT(AGT-SUB),
036200             AG-PAYOUT-COST(AGT-SUB).
036300     IF AG-ORDER-COUNT(AGT-SUB) > 0
036400         PERFORM 850-AGENT-SUBTOTAL
036500     END-IF.
036600*
036700 210-BUILD-AGENT-ORDER-LIST.
036800     MOVE 0 TO DIST-TABLE-COUNT.
036900     PERFORM 220-ADD-ORDER-IF-ELIGIBLE VARYING ORD-SUB FROM 1 BY 1
037000             UNTIL ORD-SUB > ORD-TABLE-COUNT.
037100*
037200 220-ADD-ORDER-IF-ELIGIBLE.
037300     IF ORD-WH-ID(ORD-SUB) = AG-WH-ID(AGT-SUB)
037400        AND NOT ORD-RUN-ASSIGNED(ORD-SUB)
037500         ADD +1 TO DIST-TABLE-COUNT
037600         MOVE ORD-ID(ORD-SUB)       TO DS-ORD-ID(DIST-TABLE-COUNT)
037700         MOVE ORD-CALC-DIST-KM(ORD-SUB)
037800                        TO DS-ORD-DIST(DIST-TABLE-COUNT)
037900     END-IF.
038000*
038100 300-ASSIGN-ORDERS.
038200     PERFORM 310-TRY-ASSIGN-ONE VARYING DIST-SUB FROM 1 BY 1
038300             UNTIL DIST-SUB > DIST-TABLE-COUNT.
038400*
038500 310-TRY-ASSIGN-ONE.
038600     PERFORM 600-FIND-ORD-BY-ID.
038700     IF ORD-ROW-FOUND AND NOT ORD-RUN-ASSIGNED(ORD-SUB)
038800         IF (AG-CUM-TIME-MIN(AGT-SUB) +
038900                ORD-CALC-TIME-MIN(ORD-SUB) <= 600)
039000            AND (AG-CUM-DIST-KM(AGT-SUB) +
039100                ORD-CALC-DIST-KM(ORD-SUB) <= 100)
039200             PERFORM 320-COMMIT-ASSIGNMENT
039300         END-IF
039400     END-IF.
039500*
039600 320-COMMIT-ASSIGNMENT.
039700     ADD ORD-CALC-TIME-MIN(ORD-SUB) TO AG-CUM-TIME-MIN(AGT-SUB).
039800     ADD ORD-CALC-DIST-KM(ORD-SUB)  TO AG-CUM-DIST-KM(AGT-SUB).
039900     ADD +1                        TO AG-ORDER-COUNT(AGT-SUB).
040000     MOVE 'Y'                   TO ORD-RUN-ASSIGNED-SW(ORD-SUB).
040100     MOVE 'A'                      TO ORD-STATUS(ORD-SUB).
040200     MOVE AG-ID(AGT-SUB)            TO ORD-AGENT-ID(ORD-SUB).
040300     PERFORM 740-WRITE-ASSIGNMENT-REC.
040400     PERFORM 840-WRITE-DETAIL-LINE.
040500     ADD +1                        TO NUM-ASSIGNMENTS.
040600     ADD ORD-CALC-DIST-KM(ORD-SUB)  TO TOT-DIST-KM.
040700     ADD ORD-CALC-TIME-MIN(ORD-SUB) TO TOT-TIME-MIN.
040800*
040900 500-DEFER-UNASSIGNED-ORDERS.
041000     PERFORM 510-DEFER-ONE-ORDER VARYING ORD-SUB FROM 1 BY 1
041100             UNTIL ORD-SUB > ORD-TABLE-COUNT.
041200*
041300 510-DEFER-ONE-ORDER.
041400     IF ORD-PENDING(ORD-SUB) AND NOT ORD-RUN-ASSIGNED(ORD-SUB)
041500         MOVE 'F' TO ORD-STATUS(ORD-SUB)
041600         ADD +1   TO NUM-DEFERRED
041700     END-IF.
041800*
041900 600-FIND-ORD-BY-ID.
042000     MOVE 'N' TO WS-ORD-FOUND-SW.
042100     MOVE DS-ORD-ID(DIST-SUB) TO WS-SEARCH-ORD-ID.
042200     PERFORM 605-CHECK-ORD-ID-MATCH VARYING ORD-SUB FROM 1 BY 1
042300             UNTIL ORD-SUB > ORD-TABLE-COUNT
042400                OR ORD-ROW-FOUND.
042500     IF ORD-ROW-FOUND
042600         SUBTRACT 1 FROM ORD-SUB
042700     END-IF.
042800*
042900 605-CHECK-ORD-ID-MATCH.
043000     IF ORD-ID(ORD-SUB) = WS-SEARCH-ORD-ID
043100         MOVE 'Y' TO WS-ORD-FOUND-SW
043200     END-IF.
043300*
043400 610-FIND-WHS-BY-ID.
043500     MOVE 'N' TO WS-FOUND-SW.
043600     PERFORM 615-CHECK-WHS-ID-MATCH VARYING WHS-SUB FROM 1 BY 1
043700             UNTIL WHS-SUB > WHS-TABLE-COUNT
043800                OR WHS-FOUND.
043900     IF WHS-FOUND
044000         SUBTRACT 1 FROM WHS-SUB
044100     END-IF.
044200*
044300 615-CHECK-WHS-ID-MATCH.
044400     IF WH-ID(WHS-SUB) = WS-SEARCH-WHS-ID
044500         MOVE 'Y' TO WS-FOUND-SW
044600     END-IF.
044700*
044800 700-OPEN-FILES.
044900     OPEN INPUT  WHS-MASTER
045000                 AGT-MASTER
045100                 ORD-MASTER.
045200     IF WS-WHSFILE-STATUS NOT = '00'
045300         GO TO 995-ABORT-OPEN-RTN.
045400     IF WS-AGTFILE-STATUS NOT = '00'
045500         GO TO 995-ABORT-OPEN-RTN.
045600     IF WS-ORDFILE-STATUS NOT = '00'
045700         GO TO 995-ABORT-OPEN-RTN.
045800     OPEN OUTPUT ALLOC-REPORT.
045900     OPEN EXTEND ASSIGN-FILE.
046000     OPEN OUTPUT ORD-MASTER-OUT.
046100     IF WS-ORDOUT-STATUS NOT = '00'
046200         GO TO 995-ABORT-OPEN-RTN.
046300*
046400 710-LOAD-WHS-TABLE.
046500     PERFORM 715-LOAD-ONE-WHS-REC UNTIL WHS-EOF.
046600*
046700 715-LOAD-ONE-WHS-REC.
046800     READ WHS-MASTER INTO WHS-ENTRY(WHS-TABLE-COUNT + 1)
046900         AT END
047000             MOVE 'Y' TO WS-WHS-EOF
047100     END-READ.
047200     IF NOT WHS-EOF
047300         ADD +1 TO WHS-TABLE-COUNT
047400     END-IF.
047500*
047600 720-LOAD-AGT-TABLE.
047700     PERFORM 725-LOAD-ONE-AGT-REC UNTIL AGT-EOF.
047800*
047900 725-LOAD-ONE-AGT-REC.
048000     MOVE SPACES TO AGT-MASTER-REC.
048100     READ AGT-MASTER INTO AGT-ENTRY(AGT-TABLE-COUNT + 1)
048200         AT END
048300             MOVE 'Y' TO WS-AGT-EOF
048400     END-READ.
048500     IF NOT AGT-EOF
048600         IF AG-CHECKED-IN(AGT-TABLE-COUNT + 1)
048700             MOVE AG-WH-ID(AGT-TABLE-COUNT + 1)
048800                                     TO WS-SEARCH-WHS-ID
048900             PERFORM 610-FIND-WHS-BY-ID
049000             IF WHS-FOUND AND WH-OPERATIONAL(WHS-SUB)
049100                 ADD +1 TO AGT-TABLE-COUNT
049200                 MOVE WH-NAME(WHS-SUB)
049300                             TO AG-WH-NAME(AGT-TABLE-COUNT)
049400                 MOVE WH-LAT-N(WHS-SUB)
049500                             TO AG-WH-LAT-N(AGT-TABLE-COUNT)
049600                 MOVE WH-LONG-N(WHS-SUB)
049700                             TO AG-WH-LONG-N(AGT-TABLE-COUNT)
049800                 ADD +1 TO NUM-AGENTS-LOADED
049900             END-IF
050000         END-IF
050100     END-IF.
050200*
050300 730-LOAD-ORD-TABLE.
050400     PERFORM 735-LOAD-ONE-ORD-REC UNTIL ORD-EOF.
050500*
050600 735-LOAD-ONE-ORD-REC.
050700     MOVE SPACES TO ORD-MASTER-REC.
050800     READ ORD-MASTER INTO ORD-ENTRY(ORD-TABLE-COUNT + 1)
050900         AT END
051000             MOVE 'Y' TO WS-ORD-EOF
051100     END-READ.
051200     IF NOT ORD-EOF
051300         IF ORD-PENDING(ORD-TABLE-COUNT + 1)
051400             MOVE ORD-WH-ID(ORD-TABLE-COUNT + 1)
051500                                     TO WS-SEARCH-WHS-ID
051600             PERFORM 610-FIND-WHS-BY-ID
051700             IF WHS-FOUND AND WH-OPERATIONAL(WHS-SUB)
051800                 ADD +1 TO ORD-TABLE-COUNT
051900                 PERFORM 920-COMPUTE-DISTANCE
052000                 MOVE LK-RETURN-DIST
052100                             TO ORD-CALC-DIST-KM(ORD-TABLE-COUNT)
052200                 COMPUTE ORD-CALC-TIME-MIN(ORD-TABLE-COUNT) =
052300                     (ORD-CALC-DIST-KM(ORD-TABLE-COUNT) * 5) + 30
052400                 ADD +1 TO NUM-ORDERS-LOADED
052500             END-IF
052600         END-IF
052700     END-IF.
052800*
052900 740-WRITE-ASSIGNMENT-REC.
053000     MOVE SPACES TO ASSIGN-FILE-REC.
053100     INITIALIZE ASGN-REC-AREA.
053200     MOVE AS-DATE-BUILD         TO AS-DATE OF ASGN-REC-AREA.
053300     MOVE AG-ID(AGT-SUB)        TO AS-AGENT-ID OF ASGN-REC-AREA.
053400     MOVE ORD-ID(ORD-SUB)       TO AS-ORDER-ID OF ASGN-REC-AREA.
053500     MOVE ORD-CALC-TIME-MIN(ORD-SUB)
053600                                TO AS-TIME-MIN OF ASGN-REC-AREA.
053700     MOVE ORD-CALC-DIST-KM(ORD-SUB)
053800                                TO AS-DIST-KM OF ASGN-REC-AREA.
053900     MOVE 'A'                   TO AS-STATUS OF ASGN-REC-AREA.
054000     WRITE ASSIGN-FILE-REC FROM ASGN-REC-AREA.
054100*
054200 770-REWRITE-ORDER-MASTER.
054300     PERFORM 775-WRITE-ONE-ORD-REC VARYING ORD-SUB FROM 1 BY 1
054400             UNTIL ORD-SUB > ORD-TABLE-COUNT.
054500*
054600 775-WRITE-ONE-ORD-REC.
054700     WRITE ORD-MASTER-OUT-REC FROM ORD-ENTRY(ORD-SUB).
054800*
054900 790-CLOSE-FILES.
055000     CLOSE WHS-MASTER
055100           AGT-MASTER
055200           ORD-MASTER
055300           ORD-MASTER-OUT
055400           ASSIGN-FILE
055500           ALLOC-REPORT.
055600*
055700 800-INIT-REPORT.
055800     MOVE CURRENT-MONTH TO RPT-MM.
055900     MOVE CURRENT-DAY   TO RPT-DD.
056000     MOVE CURRENT-YY    TO RPT-YY.
056100     WRITE ALLOC-REPORT-REC FROM RPT-HEADER1 AFTER PAGE.
056200     WRITE ALLOC-REPORT-REC FROM RPT-HEADER2.
056300*
056400 810-WRITE-NO-AGENTS-MSG.
056500     MOVE 'NO CHECKED-IN AGENTS AVAILABLE' TO RPT-MESSAGE.
056600     WRITE ALLOC-REPORT-REC FROM RPT-MESSAGE-LINE.
056700*
056800 820-WRITE-NO-ORDERS-MSG.
056900     MOVE 'NO PENDING ORDERS AVAILABLE' TO RPT-MESSAGE.
057000     WRITE ALLOC-REPORT-REC FROM RPT-MESSAGE-LINE.
057100*
057200 840-WRITE-DETAIL-LINE.
057300     MOVE SPACES TO RPT-DETAIL-LINE-CHARS.
057400     MOVE ORD-ID(ORD-SUB)       TO RPT-ORDER-ID.
057500     MOVE AG-ID(AGT-SUB)        TO RPT-AGENT-ID.
057600     MOVE AG-NAME(AGT-SUB)      TO RPT-AGENT-NAME.
057700     MOVE AG-WH-NAME(AGT-SUB)   TO RPT-WAREHOUSE.
057800     MOVE ORD-CUSTOMER(ORD-SUB) TO RPT-CUSTOMER.
057900     MOVE ORD-CALC-DIST-KM(ORD-SUB)  TO RPT-DIST-KM.
058000     MOVE ORD-CALC-TIME-MIN(ORD-SUB) TO RPT-TIME-MIN.
058100     WRITE ALLOC-REPORT-REC FROM RPT-DETAIL-LINE.
058200*
058300 850-AGENT-SUBTOTAL.
058400     MOVE AG-ID(AGT-SUB)             TO RPT-SUB-AGENT-ID.
058500     MOVE AG-ORDER-COUNT(AGT-SUB)    TO RPT-SUB-ORDERS.
058600     MOVE AG-CUM-DIST-KM(AGT-SUB)    TO RPT-SUB-DIST.
058700     MOVE AG-CUM-TIME-MIN(AGT-SUB)   TO RPT-SUB-TIME.
058800     MOVE AG-PAYOUT-COST(AGT-SUB)    TO RPT-SUB-PAYOUT.
058900     WRITE ALLOC-REPORT-REC FROM RPT-AGENT-SUBTOTAL.
059000     ADD AG-PAYOUT-COST(AGT-SUB) TO TOT-PAYOUT-COST.
059100*
059200 870-REPORT-TOTALS.
059300     MOVE NUM-ASSIGNMENTS  TO RPT-TOT-ASSIGN.
059400     MOVE TOT-DIST-KM      TO RPT-TOT-DIST.
059500     WRITE ALLOC-REPORT-REC FROM RPT-TOTALS-LINE-1 AFTER 2.
059600     MOVE TOT-TIME-MIN     TO RPT-TOT-TIME.
059700     MOVE TOT-PAYOUT-COST  TO RPT-TOT-PAYOUT.
059800     MOVE NUM-DEFERRED     TO RPT-TOT-DEFERRED.
059900     WRITE ALLOC-REPORT-REC FROM RPT-TOTALS-LINE-2.
060000*
060100 920-COMPUTE-DISTANCE.
060200*    HAVERSINE: D = 2R * ASIN( SQRT( SIN**2(DLAT/2) +
060300*    COS(LAT1)*COS(LAT2)*SIN**2(DLONG/2) ) ), R = 6371 KM.
060400*    ARGUMENTS CONVERTED DEGREES-TO-RADIANS BY *.0174533 BELOW --
060500*    DTRIGFN WORKS IN RADIANS ONLY.
060600     COMPUTE HW-LAT1-RAD =
060700             WH-LAT-N(WHS-SUB) * .0174533.
060800     COMPUTE HW-LAT2-RAD =
060900             ORD-LAT-N(ORD-TABLE-COUNT) * .0174533.
061000     COMPUTE HW-DELTA-LAT =
061100             (ORD-LAT-N(ORD-TABLE-COUNT) - WH-LAT-N(WHS-SUB))
061200                 * .0174533 / 2.
061300     COMPUTE HW-DELTA-LONG =
061400             (ORD-LONG-N(ORD-TABLE-COUNT) - WH-LONG-N(WHS-SUB))
061500                 * .0174533 / 2.
061600     CALL 'DTRIGFN' USING 'S', HW-DELTA-LAT, HW-SIN-HALF-LAT.
061700     CALL 'DTRIGFN' USING 'S', HW-DELTA-LONG, HW-SIN-HALF-LONG.
061800     CALL 'DTRIGFN' USING 'C', HW-LAT1-RAD, HW-COS-LAT1.
061900     CALL 'DTRIGFN' USING 'C', HW-LAT2-RAD, HW-COS-LAT2.
062000     COMPUTE HW-A-TERM =
062100             (HW-SIN-HALF-LAT * HW-SIN-HALF-LAT) +
062200             (HW-COS-LAT1 * HW-COS-LAT2 *
062300                 HW-SIN-HALF-LONG * HW-SIN-HALF-LONG).
062400     CALL 'DTRIGFN' USING 'R', HW-A-TERM, HW-ROOT-A.
062500     CALL 'DTRIGFN' USING 'A', HW-ROOT-A, HW-ASIN-RESULT.
062600     COMPUTE LK-RETURN-DIST = 2 * 6371 * HW-ASIN-RESULT.
062700*
062800 995-ABORT-OPEN-RTN.
062900     DISPLAY 'DALLOC - ERROR OPENING MASTER FILES, WHS: '
063000              WS-WHSFILE-STATUS ' AGT: ' WS-AGTFILE-STATUS.
063100     DISPLAY 'DALLOC - ORD: ' WS-ORDFILE-STATUS
063200              ' ORDOUT: ' WS-ORDOUT-STATUS.
063300     MOVE 16 TO RETURN-CODE.
063400     GOBACK.
