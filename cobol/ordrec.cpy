000100******************************************************************
000200* ORDREC   -  CUSTOMER ORDER MASTER RECORD LAYOUT                *
000300* ORD-AGENT-ID IS SPACES UNTIL DALLOC ASSIGNS THE ORDER.  STATUS
000400* MOVES P-PENDING -> A-ASSIGNED -> D-DELIVERED, OR P -> F-DEFERRED
000500* FIELDS START AT LEVEL 10 SO THIS MEMBER CAN BE WRAPPED EITHER
000600* AS A PLAIN 01 RECORD OR AS A 05 OCCURS TABLE ENTRY.
000700******************************************************************
000800    10  ORD-ID                    PIC X(08).
000900    10  ORD-WH-ID                 PIC X(08).
001000    10  ORD-CUSTOMER              PIC X(30).
001100    10  ORD-ADDRESS               PIC X(40).
001200    10  ORD-LOCATION.
001300        15  ORD-LATITUDE          PIC S9(03)V9(06).
001400        15  ORD-LONGITUDE         PIC S9(03)V9(06).
001500    10  ORD-LOCATION-N REDEFINES ORD-LOCATION.
001600        15  ORD-LAT-N             PIC S9(03)V9(06) COMP-3.
001700        15  ORD-LONG-N            PIC S9(03)V9(06) COMP-3.
001800    10  ORD-AGENT-ID              PIC X(08).
001900    10  ORD-STATUS                PIC X(01).
002000        88  ORD-PENDING               VALUE 'P'.
002100        88  ORD-ASSIGNED              VALUE 'A'.
002200        88  ORD-DELIVERED             VALUE 'D'.
002300        88  ORD-DEFERRED              VALUE 'F'.
002400    10  FILLER                    PIC X(03).
