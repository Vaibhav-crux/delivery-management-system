000100******************************************************************
000200* ASGNREC  -  DAILY ASSIGNMENT RECORD LAYOUT  (DALLOC OUTPUT)
000300* ONE RECORD PER ORDER ASSIGNED ON THE RUN.  FILE IS EXTENDED,
000400* NEVER REWRITTEN -- IT IS THE DAY'S PERMANENT DISPATCH LOG.
000500* FIELDS START AT LEVEL 10 SO THIS MEMBER CAN BE WRAPPED EITHER
000600* AS A PLAIN 01 RECORD OR AS A 05 OCCURS TABLE ENTRY.
000700******************************************************************
000800    10  AS-DATE                   PIC X(08).
000900    10  AS-DATE-R REDEFINES AS-DATE.
001000        15  AS-DATE-CCYY          PIC 9(04).
001100        15  AS-DATE-MM            PIC 9(02).
001200        15  AS-DATE-DD            PIC 9(02).
001300    10  AS-AGENT-ID               PIC X(08).
001400    10  AS-ORDER-ID               PIC X(08).
001500    10  AS-TIME-MIN               PIC S9(05)V99.
001600    10  AS-DIST-KM                PIC S9(03)V9(03).
001700    10  AS-STATUS                 PIC X(01).
001800        88  AS-ASSIGNED               VALUE 'A'.
001900        88  AS-COMPLETED              VALUE 'C'.
002000        88  AS-CANCELLED              VALUE 'X'.
002100    10  FILLER                    PIC X(01).
