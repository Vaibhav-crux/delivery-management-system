000100******************************************************************
000200* ORDTRAN  -  ORDER INTAKE/STATUS TRANSACTION LAYOUT             *
000300* OT-ACTION DRIVES ORDMAINT'S 200/210 PARAGRAPHS.  C=CREATE,
000400* S=STATUS UPDATE (ASSIGNED OR DEFERRED).                        *
000500******************************************************************
000600 01  ORD-TRAN.
000700     05  OT-ACTION                 PIC X(01).
000800         88  OT-ACT-CREATE             VALUE 'C'.
000900         88  OT-ACT-STATUS             VALUE 'S'.
001000     05  OT-ORD-ID                 PIC X(08).
001100     05  OT-WH-ID                  PIC X(08).
001200     05  OT-CUSTOMER               PIC X(30).
001300     05  OT-ADDRESS                PIC X(40).
001400     05  OT-LOCATION.
001500         10  OT-LATITUDE           PIC S9(03)V9(06).
001600         10  OT-LONGITUDE          PIC S9(03)V9(06).
001700     05  OT-LOCATION-N REDEFINES OT-LOCATION.
001800         10  OT-LAT-N              PIC S9(03)V9(06) COMP-3.
001900         10  OT-LONG-N             PIC S9(03)V9(06) COMP-3.
002000     05  OT-NEW-STATUS             PIC X(01).
002100     05  FILLER                    PIC X(03).
