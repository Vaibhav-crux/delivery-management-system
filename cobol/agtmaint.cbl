000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  AGTMAINT
000600*
000700* AUTHOR :  R. M. KEALY
000800*
000900* MAINTAINS THE DELIVERY AGENT MASTER FILE -- CREATE A NEW AGENT
001000* AGAINST AN OPERATIONAL HOME WAREHOUSE, AND DAILY CHECK-IN.  A
001100* CHECKED-IN AGENT IS ELIGIBLE FOR DALLOC'S ASSIGNMENT PASS; AN
001200* AGENT WHO NEVER CHECKS IN JUST SITS OUT THE RUN.
001300*
001400* THE WAREHOUSE MASTER IS READ HERE ONLY AS A REFERENCE TABLE TO
001500* VALIDATE AT-AG-WH-ID -- THIS PROGRAM NEVER REWRITES WHSMSTR.
001600******************************************************************
001700*    DATE     BY   REQUEST    DESCRIPTION
001800*    -------- ---  ---------  ------------------------------------
001900*    04/02/87 RMK  WH-0002    ORIGINAL CODING.
002000*    09/02/88 RMK  WH-0115    HOME WHSE MUST BE OPERATIONAL AT
002100*                             CREATE TIME, NOT JUST ON FILE.
002200*    11/30/90 DST  WH-0231    DUPLICATE-ID CHECK TIGHTENED.
002300*    06/18/93 JWS  WH-0302    RAISED MAX TABLE SIZE 200 TO 500.
002400*    01/09/95 RMK  WH-0341    CLEANED UP FILE STATUS HANDLING.
002500*    02/11/99 CLP  Y2K-102    CENTURY-WINDOWED CHECK-IN STAMP --
002600*                             SEE WS-CHECKIN-STAMP BELOW.
002700*    07/30/03 TAH  WH-0413    CHECK-IN NO LONGER ALLOWED ON AN
002800*                             AGENT MARKED INACTIVE.
002900*    09/17/24 RVK  WH-0502    GPS DISPATCH PROJECT -- NO CHANGE
003000*                             TO THIS PROGRAM, CARRIED FORWARD
003100*                             FOR THE WAREHOUSE COPYBOOK ONLY.
003200*    05/12/24 RVK  WH-0497    Y2K-102 WINDOWED WS-CKIN-YYYY BUT
003300*                             LEFT CURRENT-CC ITSELF UNDERIVED --
003400*                             ACCEPT FROM DATE NEVER SUPPLIED IT,
003500*                             SO THE WINDOWING NEVER FIRED.  RUN
003600*                             DATE CENTURY NOW DERIVED BY HAND.
003700*    09/20/24 RVK  WH-0503    OPEN FAILURE USED TO BE CAUGHT FOR
003800*                             THE TRAN FILE ONLY -- A BAD OPEN ON
003900*                             AGTMSTR OR AN OUTPUT FILE RAN THE
004000*                             WHOLE JOB ANYWAY.  ALL FIVE STATUSES
004100*                             NOW CHECKED, ABENDING THROUGH
004200*                             990-ABORT-OPEN-RTN.
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    AGTMAINT.
004600 AUTHOR.        R. M. KEALY.
004700 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
004800 DATE-WRITTEN.  04/02/87.
004900 DATE-COMPILED.
005000 SECURITY.      NON-CONFIDENTIAL.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-390.
005500 OBJECT-COMPUTER.  IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT AGT-TRAN-FILE  ASSIGN TO AGTTRAN
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS IS WS-TRANFILE-STATUS.
006300     SELECT AGT-MASTER     ASSIGN TO AGTMSTR
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS IS WS-AGTFILE-STATUS.
006600     SELECT AGT-MASTER-OUT ASSIGN TO AGTMOUT
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-AGTOUT-STATUS.
006900     SELECT WHS-MASTER     ASSIGN TO WHSMSTR
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-WHSFILE-STATUS.
007200     SELECT AGT-REPORT     ASSIGN TO AGTRPT
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS IS WS-REPORT-STATUS.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  AGT-TRAN-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 COPY AGTTRAN.
008200*
008300 FD  AGT-MASTER
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  AGT-MASTER-REC.
008700     05  FILLER                    PIC X(78).
008800*
008900 FD  AGT-MASTER-OUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  AGT-MASTER-OUT-REC.
009300     05  FILLER                    PIC X(78).
009400*
009500 FD  WHS-MASTER
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  WHS-MASTER-REC.
009900     05  FILLER                    PIC X(60).
010000*
010100 FD  AGT-REPORT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 01  AGT-REPORT-REC                PIC X(132).
010500*
010600 WORKING-STORAGE SECTION.
010700 01  FILE-STATUS-CODES.
010800     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.
010900     05  WS-AGTFILE-STATUS         PIC X(02) VALUE SPACES.
011000     05  WS-AGTOUT-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-WHSFILE-STATUS         PIC X(02) VALUE SPACES.
011200     05  WS-REPORT-STATUS          PIC X(02) VALUE SPACES.
011300*
011400 77  WS-TRAN-EOF               PIC X(01) VALUE 'N'.
011500     88  TRAN-EOF                  VALUE 'Y'.
011600 77  WS-AGT-EOF                PIC X(01) VALUE 'N'.
011700     88  AGT-EOF                   VALUE 'Y'.
011800 77  WS-WHS-EOF                PIC X(01) VALUE 'N'.
011900     88  WHS-EOF                   VALUE 'Y'.
012000 77  WS-FOUND-SW               PIC X(01) VALUE 'N'.
012100     88  AGT-FOUND                 VALUE 'Y'.
012200 77  WS-WHS-FOUND-SW           PIC X(01) VALUE 'N'.
012300     88  WHS-FOUND                 VALUE 'Y'.
012400*
012500 77  CURRENT-CC                PIC 9(02)      VALUE 19.
012600 01  CURRENT-DATE-6.
012700     05  CURRENT-YY                PIC 9(02).
012800     05  CURRENT-MONTH             PIC 9(02).
012900     05  CURRENT-DAY               PIC 9(02).
013000 01  CURRENT-DATE-6-N REDEFINES CURRENT-DATE-6.
013100     05  CURRENT-DATE-6-CHARS      PIC X(06).
013200 01  CURRENT-TIME-8.
013300     05  CURRENT-HOUR              PIC 9(02).
013400     05  CURRENT-MINUTE            PIC 9(02).
013500     05  CURRENT-SECOND            PIC 9(02).
013600     05  CURRENT-HNDSEC            PIC 9(02).
013700*    CHECK-IN STAMP BUILT ONE SUBFIELD AT A TIME FROM THE RUN
013800*    DATE/TIME, WITH THE CENTURY WINDOWED UNDER Y2K-102 SO A
013900*    POST-2000 RUN DOES NOT STAMP A 19XX CHECK-IN.  REDEFINES
014000*    BELOW LETS 210-... MOVE THE WHOLE STAMP IN ONE SHOT.
014100 01  WS-CHECKIN-STAMP.
014200     05  WS-CKIN-YYYY              PIC 9(04).
014300     05  WS-CKIN-MM                PIC 9(02).
014400     05  WS-CKIN-DD                PIC 9(02).
014500     05  WS-CKIN-HH                PIC 9(02).
014600     05  WS-CKIN-MIN               PIC 9(02).
014700     05  WS-CKIN-SS                PIC 9(02).
014800 01  WS-CHECKIN-STAMP-X REDEFINES WS-CHECKIN-STAMP.
014900     05  WS-CKIN-STAMP-CHARS       PIC X(14).
015000*
015100 77  AGT-TABLE-COUNT           PIC 9(05)      COMP     VALUE 0.
015200 77  AGT-SUB                   PIC 9(05)      COMP     VALUE 0.
015300 77  WHS-TABLE-COUNT           PIC 9(05)      COMP     VALUE 0.
015400 77  WHS-SUB                   PIC 9(05)      COMP     VALUE 0.
015500*
015600 01  AGT-TABLE.
015700     05  AGT-ENTRY OCCURS 500 TIMES
015800                    INDEXED BY AGT-IDX.
015900         COPY AGTREC.
016000*
016100 01  WHS-TABLE.
016200     05  WHS-ENTRY OCCURS 500 TIMES
016300                    INDEXED BY WHS-IDX.
016400         COPY WHSREC.
016500*
016600 01  REPORT-TOTALS.
016700     05  NUM-TRAN-RECS             PIC S9(7) COMP     VALUE +0.
016800     05  NUM-CREATE-REQUESTS       PIC S9(7) COMP     VALUE +0.
016900     05  NUM-CREATE-PROCESSED      PIC S9(7) COMP     VALUE +0.
017000     05  NUM-CHECKIN-REQUESTS      PIC S9(7) COMP     VALUE +0.
017100     05  NUM-CHECKIN-PROCESSED     PIC S9(7) COMP     VALUE +0.
017200     05  NUM-TRAN-ERRORS           PIC S9(7) COMP     VALUE +0.
017300*
017400 01  ERR-MSG-BAD-TRAN.
017500     05  FILLER                    PIC X(22)
017600                  VALUE 'AGENT TRAN REJECTED: '.
017700     05  ERR-MSG-DATA1             PIC X(48)      VALUE SPACES.
017800     05  FILLER                    PIC X(62)      VALUE SPACES.
017900*
018000 01  RPT-HEADER1.
018100     05  FILLER                    PIC X(40)
018200               VALUE 'AGENT MAINTENANCE REPORT          DATE: '.
018300     05  RPT-MM                    PIC 9(02).
018400     05  FILLER                    PIC X(01)      VALUE '/'.
018500     05  RPT-DD                    PIC 9(02).
018600     05  FILLER                    PIC X(01)      VALUE '/'.
018700     05  RPT-YY                    PIC 9(02).
018800     05  FILLER                    PIC X(62)      VALUE SPACES.
018900*
019000 01  RPT-DETAIL-LINE.
019100     05  RPT-ACTION                PIC X(12)      VALUE SPACES.
019200     05  RPT-AG-ID                 PIC X(10)      VALUE SPACES.
019300     05  RPT-AG-NAME               PIC X(32)      VALUE SPACES.
019400     05  RPT-AG-STATUS             PIC X(14)      VALUE SPACES.
019500     05  FILLER                    PIC X(64)      VALUE SPACES.
019600*
019700 01  RPT-DETAIL-LINE-X REDEFINES RPT-DETAIL-LINE.
019800     05  RPT-DETAIL-LINE-CHARS     PIC X(132).
019900*
020000 01  RPT-TOTALS-LINE.
020100     05  FILLER                    PIC X(22)
020200                  VALUE 'TRANSACTIONS READ....'.
020300     05  RPT-NUM-READ              PIC ZZZ,ZZ9.
020400     05  FILLER                    PIC X(88)      VALUE SPACES.
020500*
020600 01  RPT-ERRORS-LINE.
020700     05  FILLER                    PIC X(22)
020800                  VALUE 'TRANSACTIONS REJECTED.'.
020900     05  RPT-NUM-ERRORS            PIC ZZZ,ZZ9.
021000     05  FILLER                    PIC X(88)      VALUE SPACES.
021100*
021200 PROCEDURE DIVISION.
021300*
021400 000-MAIN.
021500     ACCEPT CURRENT-DATE-6 FROM DATE.
021600     ACCEPT CURRENT-TIME-8 FROM TIME.
021700     PERFORM 050-DERIVE-CENTURY.
021800     PERFORM 700-OPEN-FILES.
021900     PERFORM 800-INIT-REPORT.
022000     PERFORM 720-LOAD-WHS-TABLE.
022100     PERFORM 710-LOAD-AGT-TABLE.
022200     PERFORM 730-READ-TRAN-FILE.
022300     PERFORM 100-PROCESS-TRANSACTIONS
022400             UNTIL TRAN-EOF.
022500     PERFORM 740-REWRITE-AGT-MASTER.
022600     PERFORM 850-REPORT-TOTALS.
022700     PERFORM 790-CLOSE-FILES.
022800     GOBACK.
022900*
023000 050-DERIVE-CENTURY.
023100*    CENTURY WINDOW -- YY OF 80 OR MORE IS 19XX, ELSE IT IS 20XX.
023200*    GOOD UNTIL 2080; REVISIT THEN.  SEE WH-0497 ABOVE.
023300     IF CURRENT-YY < 80
023400         MOVE 20 TO CURRENT-CC
023500     ELSE
023600         MOVE 19 TO CURRENT-CC
023700     END-IF.
023800*
023900 100-PROCESS-TRANSACTIONS.
024000     ADD +1 TO NUM-TRAN-RECS.
024100     EVALUATE TRUE
024200         WHEN AT-ACT-CREATE
024300             PERFORM 200-PROCESS-CREATE-TRAN
024400         WHEN AT-ACT-CHECKIN
024500             PERFORM 210-PROCESS-CHECKIN-TRAN
024600         WHEN OTHER
024700             MOVE 'UNKNOWN ACTION CODE' TO ERR-MSG-DATA1
024800             PERFORM 299-REPORT-BAD-TRAN
024900     END-EVALUATE.
025000     PERFORM 730-READ-TRAN-FILE.
025100*
025200 200-PROCESS-CREATE-TRAN.
025300     ADD +1 TO NUM-CREATE-REQUESTS.
025400     PERFORM 600-FIND-AGT-BY-ID.
025500     IF AGT-FOUND
025600         MOVE 'DUPLICATE AGENT ID'     TO ERR-MSG-DATA1
025700         PERFORM 299-REPORT-BAD-TRAN
025800     ELSE
025900         PERFORM 610-FIND-WHS-BY-ID
026000         IF NOT WHS-FOUND
026100             MOVE 'HOME WAREHOUSE NOT ON FILE' TO ERR-MSG-DATA1
026200             PERFORM 299-REPORT-BAD-TRAN
026300         ELSE
026400             IF NOT WH-OPERATIONAL(WHS-SUB)
026500                 MOVE 'HOME WAREHOUSE NOT OPERATIONAL'
026600                                           TO ERR-MSG-DATA1
026700                 PERFORM 299-REPORT-BAD-TRAN
026800             ELSE
026900                 ADD +1 TO AGT-TABLE-COUNT
027000                 MOVE AGT-TABLE-COUNT  TO AGT-SUB
027100                 SET AGT-IDX TO AGT-SUB
027200                 MOVE AT-AG-ID         TO AG-ID(AGT-SUB)
027300                 MOVE AT-AG-NAME       TO AG-NAME(AGT-SUB)
027400                 MOVE AT-AG-PHONE      TO AG-PHONE(AGT-SUB)
027500                 MOVE AT-AG-WH-ID      TO AG-WH-ID(AGT-SUB)
027600                 MOVE SPACES           TO AG-CHECKIN-TS(AGT-SUB)
027700                 MOVE 'I'              TO AG-STATUS(AGT-SUB)
027800                 ADD +1 TO NUM-CREATE-PROCESSED
027900                 MOVE 'CREATE'         TO RPT-ACTION
028000                 PERFORM 840-WRITE-DETAIL-LINE
028100             END-IF
028200         END-IF
028300     END-IF.
028400*
028500 210-PROCESS-CHECKIN-TRAN.
028600     ADD +1 TO NUM-CHECKIN-REQUESTS.
028700     PERFORM 600-FIND-AGT-BY-ID.
028800     IF NOT AGT-FOUND
028900         MOVE 'AGENT NOT ON FILE'      TO ERR-MSG-DATA1
029000         PERFORM 299-REPORT-BAD-TRAN
029100     ELSE
029200         MOVE AG-WH-ID(AGT-SUB) TO AT-AG-WH-ID
029300         PERFORM 610-FIND-WHS-BY-ID
029400         IF NOT WHS-FOUND
029500             MOVE 'HOME WAREHOUSE NOT ON FILE' TO ERR-MSG-DATA1
029600             PERFORM 299-REPORT-BAD-TRAN
029700         ELSE
029800             IF NOT WH-OPERATIONAL(WHS-SUB)
029900                 MOVE 'HOME WAREHOUSE NOT OPERATIONAL'
030000                                           TO ERR-MSG-DATA1
030100                 PERFORM 299-REPORT-BAD-TRAN
030200             ELSE
030300                 COMPUTE WS-CKIN-YYYY =
030400                         CURRENT-CC * 100 + CURRENT-YY
030500                 MOVE CURRENT-MONTH    TO WS-CKIN-MM
030600                 MOVE CURRENT-DAY      TO WS-CKIN-DD
030700                 MOVE CURRENT-HOUR     TO WS-CKIN-HH
030800                 MOVE CURRENT-MINUTE   TO WS-CKIN-MIN
030900                 MOVE CURRENT-SECOND   TO WS-CKIN-SS
031000                 MOVE WS-CKIN-STAMP-CHARS
031100                             TO AG-CHECKIN-TS(AGT-SUB)
031200                 MOVE 'C'                  TO AG-STATUS(AGT-SUB)
031300                 ADD +1 TO NUM-CHECKIN-PROCESSED
031400                 MOVE 'CHECK-IN'           TO RPT-ACTION
031500                 PERFORM 840-WRITE-DETAIL-LINE
031600             END-IF
031700         END-IF
031800     END-IF.
031900*
032000 299-REPORT-BAD-TRAN.
032100     ADD +1 TO NUM-TRAN-ERRORS.
032200     WRITE AGT-REPORT-REC FROM ERR-MSG-BAD-TRAN.
032300     MOVE SPACES TO ERR-MSG-DATA1.
032400*
032500 600-FIND-AGT-BY-ID.
032600     MOVE 'N' TO WS-FOUND-SW.
032700     PERFORM 605-CHECK-AGT-ID-MATCH VARYING AGT-SUB FROM 1 BY 1
032800             UNTIL AGT-SUB > AGT-TABLE-COUNT
032900                OR AGT-FOUND.
033000     IF AGT-FOUND
033100         SUBTRACT 1 FROM AGT-SUB
033200     END-IF.
033300*
033400 605-CHECK-AGT-ID-MATCH.
033500     IF AG-ID(AGT-SUB) = AT-AG-ID
033600         MOVE 'Y' TO WS-FOUND-SW
033700     END-IF.
033800*
033900 610-FIND-WHS-BY-ID.
034000     MOVE 'N' TO WS-WHS-FOUND-SW.
034100     PERFORM 615-CHECK-WHS-ID-MATCH VARYING WHS-SUB FROM 1 BY 1
034200             UNTIL WHS-SUB > WHS-TABLE-COUNT
034300                OR WHS-FOUND.
034400     IF WHS-FOUND
034500         SUBTRACT 1 FROM WHS-SUB
034600     END-IF.
034700*
034800 615-CHECK-WHS-ID-MATCH.
034900     IF WH-ID(WHS-SUB) = AT-AG-WH-ID
035000         MOVE 'Y' TO WS-WHS-FOUND-SW
035100     END-IF.
035200*
035300 700-OPEN-FILES.
035400     OPEN INPUT  AGT-TRAN-FILE
035500                 AGT-MASTER
035600                 WHS-MASTER.
035700     OPEN OUTPUT AGT-MASTER-OUT
035800                 AGT-REPORT.
035900     IF WS-TRANFILE-STATUS NOT = '00'
036000         GO TO 990-ABORT-OPEN-RTN.
036100     IF WS-AGTFILE-STATUS NOT = '00'
036200         GO TO 990-ABORT-OPEN-RTN.
036300     IF WS-AGTOUT-STATUS NOT = '00'
036400         GO TO 990-ABORT-OPEN-RTN.
036500     IF WS-WHSFILE-STATUS NOT = '00'
036600         GO TO 990-ABORT-OPEN-RTN.
036700     IF WS-REPORT-STATUS NOT = '00'
036800         GO TO 990-ABORT-OPEN-RTN.
036900*
037000 710-LOAD-AGT-TABLE.
037100     PERFORM 715-LOAD-ONE-AGT-REC UNTIL AGT-EOF.
037200*
037300 715-LOAD-ONE-AGT-REC.
037400     READ AGT-MASTER INTO AGT-ENTRY(AGT-TABLE-COUNT + 1)
037500         AT END
037600             MOVE 'Y' TO WS-AGT-EOF
037700     END-READ.
037800     IF NOT AGT-EOF
037900         ADD +1 TO AGT-TABLE-COUNT
038000     END-IF.
038100*
038200 720-LOAD-WHS-TABLE.
038300     PERFORM 725-LOAD-ONE-WHS-REC UNTIL WHS-EOF.
038400*
038500 725-LOAD-ONE-WHS-REC.
038600     READ WHS-MASTER INTO WHS-ENTRY(WHS-TABLE-COUNT + 1)
038700         AT END
038800             MOVE 'Y' TO WS-WHS-EOF
038900     END-READ.
039000     IF NOT WHS-EOF
039100         ADD +1 TO WHS-TABLE-COUNT
039200     END-IF.
039300*
039400 730-READ-TRAN-FILE.
039500     READ AGT-TRAN-FILE
039600         AT END MOVE 'Y' TO WS-TRAN-EOF.
039700*
039800 740-REWRITE-AGT-MASTER.
039900     PERFORM 745-WRITE-ONE-AGT-REC VARYING AGT-SUB FROM 1 BY 1
040000             UNTIL AGT-SUB > AGT-TABLE-COUNT.
040100*
040200 745-WRITE-ONE-AGT-REC.
040300     WRITE AGT-MASTER-OUT-REC FROM AGT-ENTRY(AGT-SUB).
040400*
040500 790-CLOSE-FILES.
040600     CLOSE AGT-TRAN-FILE
040700           AGT-MASTER
040800           AGT-MASTER-OUT
040900           WHS-MASTER
041000           AGT-REPORT.
041100*
041200 800-INIT-REPORT.
041300     MOVE CURRENT-MONTH TO RPT-MM.
041400     MOVE CURRENT-DAY   TO RPT-DD.
041500     MOVE CURRENT-YY    TO RPT-YY.
041600     WRITE AGT-REPORT-REC FROM RPT-HEADER1 AFTER PAGE.
041700*
041800 840-WRITE-DETAIL-LINE.
041900     MOVE AG-ID(AGT-SUB)     TO RPT-AG-ID.
042000     MOVE AG-NAME(AGT-SUB)   TO RPT-AG-NAME.
042100     EVALUATE TRUE
042200         WHEN AG-ACTIVE(AGT-SUB)
042300             MOVE 'ACTIVE'      TO RPT-AG-STATUS
042400         WHEN AG-CHECKED-IN(AGT-SUB)
042500             MOVE 'CHECKED IN'  TO RPT-AG-STATUS
042600         WHEN AG-INACTIVE(AGT-SUB)
042700             MOVE 'INACTIVE'    TO RPT-AG-STATUS
042800     END-EVALUATE.
042900     WRITE AGT-REPORT-REC FROM RPT-DETAIL-LINE.
043000*
043100 850-REPORT-TOTALS.
043200     MOVE NUM-TRAN-RECS   TO RPT-NUM-READ.
043300     WRITE AGT-REPORT-REC FROM RPT-TOTALS-LINE AFTER 2.
043400     MOVE NUM-TRAN-ERRORS TO RPT-NUM-ERRORS.
043500     WRITE AGT-REPORT-REC FROM RPT-ERRORS-LINE.
043600*
043700 990-ABORT-OPEN-RTN.
043800     DISPLAY 'AGTMAINT - ERROR OPENING A FILE, TRAN: '
043900              WS-TRANFILE-STATUS ' AGT: ' WS-AGTFILE-STATUS.
044000     DISPLAY 'AGTMAINT - OUT: ' WS-AGTOUT-STATUS
044100              ' WHS: ' WS-WHSFILE-STATUS
044200              ' RPT: ' WS-REPORT-STATUS.
044300     MOVE 16 TO RETURN-CODE.
044400     GOBACK.
