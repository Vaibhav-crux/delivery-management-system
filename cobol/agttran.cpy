000100******************************************************************
000200* AGTTRAN  -  AGENT MAINTENANCE TRANSACTION LAYOUT               *
000300* AT-ACTION DRIVES AGTMAINT'S 200/210 PARAGRAPHS.  C=CREATE,
000400* K=CHECK-IN.  CHECK-IN TRANSACTIONS ONLY NEED AT-AG-ID.
000500******************************************************************
000600 01  AGT-TRAN.
000700     05  AT-ACTION                 PIC X(01).
000800         88  AT-ACT-CREATE             VALUE 'C'.
000900         88  AT-ACT-CHECKIN            VALUE 'K'.
001000     05  AT-AG-ID                  PIC X(08).
001100     05  AT-AG-NAME                PIC X(30).
001200     05  AT-AG-PHONE               PIC X(15).
001300     05  AT-AG-WH-ID               PIC X(08).
001400     05  FILLER                    PIC X(18).
