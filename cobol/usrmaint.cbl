000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  USRMAINT
000600*
000700* AUTHOR :  C. L. PARRISH
000800*
000900* MAINTAINS THE OPERATOR USER-ACCOUNT MASTER -- SIGNUP, LOGIN, AND
001000* DEACTIVATE.  PASSWORD VERIFICATION IS DONE UPSTREAM BY THE LOGON
001100* FRONT END; THIS PROGRAM TRUSTS UT-CRED-OK AND DOES NOT STORE OR
001200* COMPARE A PASSWORD ITSELF.
001300******************************************************************
001400*    DATE     BY   REQUEST    DESCRIPTION
001500*    -------- ---  ---------  ------------------------------------
001600*    10/09/92 CLP  WH-0261    ORIGINAL CODING.
001700*    07/14/94 CLP  WH-0289    REACTIVATION ON SIGNUP ADDED FOR AN
001800*                             INACTIVE ACCOUNT.
001900*    02/16/99 CLP  Y2K-104    REVIEWED -- NO 2-DIGIT YEAR FIELDS
002000*                             IN THIS PROGRAM, NO CHANGE REQUIRED.
002100*    05/09/02 TAH  WH-0381    LOGIN ON A PENDING ACCOUNT NOW
002200*                             PROMOTES TO ACTIVE, NOT JUST OK.
002300*    08/21/07 RVK  WH-0444    DEACTIVATE NO LONGER TAKES A
002400*                             USERNAME -- MUST BE KEYED BY US-ID.
002500*    05/12/24 RVK  WH-0497    Y2K-104 REVIEW MISSED CURRENT-CC --
002600*                             ACCEPT FROM DATE NEVER SUPPLIED IT.
002700*                             RUN TIMESTAMP CENTURY NOW DERIVED
002800*                             BY HAND.
002900*    09/20/24 RVK  WH-0503    OPEN FAILURE USED TO BE CAUGHT FOR
003000*                             THE TRAN FILE ONLY -- A BAD OPEN ON
003100*                             USRMSTR OR AN OUTPUT FILE RAN THE
003200*                             WHOLE JOB ANYWAY.  ALL FOUR STATUSES
003300*                             NOW CHECKED, ABENDING THROUGH
003400*                             990-ABORT-OPEN-RTN.
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    USRMAINT.
003800 AUTHOR.        C. L. PARRISH.
003900 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
004000 DATE-WRITTEN.  10/09/92.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-390.
004700 OBJECT-COMPUTER.  IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT USR-TRAN-FILE  ASSIGN TO USRTRAN
005300            ACCESS IS SEQUENTIAL
005400            FILE STATUS IS WS-TRANFILE-STATUS.
005500     SELECT USR-MASTER     ASSIGN TO USRMSTR
005600            ACCESS IS SEQUENTIAL
005700            FILE STATUS IS WS-USRFILE-STATUS.
005800     SELECT USR-MASTER-OUT ASSIGN TO USRMOUT
005900            ACCESS IS SEQUENTIAL
006000            FILE STATUS IS WS-USROUT-STATUS.
006100     SELECT USR-REPORT     ASSIGN TO USRRPT
006200            ACCESS IS SEQUENTIAL
006300            FILE STATUS IS WS-REPORT-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  USR-TRAN-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000 COPY USRTRAN.
007100*
007200 FD  USR-MASTER
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  USR-MASTER-REC.
007600     05  FILLER                    PIC X(72).
007700*
007800 FD  USR-MASTER-OUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  USR-MASTER-OUT-REC.
008200     05  FILLER                    PIC X(72).
008300*
008400 FD  USR-REPORT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  USR-REPORT-REC                PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.
009200     05  WS-USRFILE-STATUS         PIC X(02) VALUE SPACES.
009300     05  WS-USROUT-STATUS          PIC X(02) VALUE SPACES.
009400     05  WS-REPORT-STATUS          PIC X(02) VALUE SPACES.
009500*
009600 77  WS-TRAN-EOF               PIC X(01) VALUE 'N'.
009700     88  TRAN-EOF                  VALUE 'Y'.
009800 77  WS-USR-EOF                PIC X(01) VALUE 'N'.
009900     88  USR-EOF                   VALUE 'Y'.
010000 77  WS-FOUND-SW               PIC X(01) VALUE 'N'.
010100     88  USR-FOUND                 VALUE 'Y'.
010200*
010300 77  CURRENT-CC                PIC 9(02)      VALUE 19.
010400 01  CURRENT-DATE-6.
010500     05  CURRENT-YY                PIC 9(02).
010600     05  CURRENT-MONTH             PIC 9(02).
010700     05  CURRENT-DAY               PIC 9(02).
010800 01  CURRENT-DATE-6-N REDEFINES CURRENT-DATE-6.
010900     05  CURRENT-DATE-6-CHARS      PIC X(06).
011000 01  CURRENT-TIME-8.
011100     05  CURRENT-HOUR              PIC 9(02).
011200     05  CURRENT-MINUTE            PIC 9(02).
011300     05  CURRENT-SECOND            PIC 9(02).
011400     05  CURRENT-HNDSEC            PIC 9(02).
011500*    RUN-TIMESTAMP VIEW FOR THE SYSOUT AUDIT LINE.  CENTURY IS
011600*    DERIVED SEPARATELY UNDER WH-0497 -- SEE 050-DERIVE-CENTURY.
011700 01  CURRENT-DATE-TIME-STAMP.
011800     05  CDT-CC                    PIC 9(02).
011900     05  CDT-YY                    PIC 9(02).
012000     05  CDT-MM                    PIC 9(02).
012100     05  CDT-DD                    PIC 9(02).
012200     05  CDT-HH                    PIC 9(02).
012300     05  CDT-MIN                   PIC 9(02).
012400     05  CDT-SEC                   PIC 9(02).
012500     05  CDT-HNDSEC                PIC 9(02).
012600 01  CURRENT-DATE-TIME-N REDEFINES CURRENT-DATE-TIME-STAMP.
012700     05  CURRENT-DATE-TIME-NUM     PIC 9(16).
012800*
012900 77  USR-TABLE-COUNT           PIC 9(05)      COMP     VALUE 0.
013000 77  USR-SUB                   PIC 9(05)      COMP     VALUE 0.
013100*
013200 01  USR-TABLE.
013300     05  USR-ENTRY OCCURS 500 TIMES
013400                    INDEXED BY USR-IDX.
013500         COPY USRREC.
013600*
013700 01  REPORT-TOTALS.
013800     05  NUM-TRAN-RECS             PIC S9(7) COMP     VALUE +0.
013900     05  NUM-SIGNUP-REQUESTS       PIC S9(7) COMP     VALUE +0.
014000     05  NUM-SIGNUP-PROCESSED      PIC S9(7) COMP     VALUE +0.
014100     05  NUM-LOGIN-REQUESTS        PIC S9(7) COMP     VALUE +0.
014200     05  NUM-LOGIN-PROCESSED       PIC S9(7) COMP     VALUE +0.
014300     05  NUM-DEACT-REQUESTS        PIC S9(7) COMP     VALUE +0.
014400     05  NUM-DEACT-PROCESSED       PIC S9(7) COMP     VALUE +0.
014500     05  NUM-TRAN-ERRORS           PIC S9(7) COMP     VALUE +0.
014600*
014700 01  ERR-MSG-BAD-TRAN.
014800     05  FILLER                    PIC X(22)
014900                  VALUE 'USER TRAN REJECTED:  '.
015000     05  ERR-MSG-DATA1             PIC X(48)      VALUE SPACES.
015100     05  FILLER                    PIC X(62)      VALUE SPACES.
015200*
015300 01  RPT-HEADER1.
015400     05  FILLER                    PIC X(41)
015500               VALUE 'USER ACCOUNT MAINTENANCE REPORT    DATE: '.
015600     05  RPT-MM                    PIC 9(02).
015700     05  FILLER                    PIC X(01)      VALUE '/'.
015800     05  RPT-DD                    PIC 9(02).
015900     05  FILLER                    PIC X(01)      VALUE '/'.
016000     05  RPT-YY                    PIC 9(02).
016100     05  FILLER                    PIC X(62)      VALUE SPACES.
016200*
016300 01  RPT-DETAIL-LINE.
016400     05  RPT-ACTION                PIC X(12)      VALUE SPACES.
016500     05  RPT-US-ID                 PIC X(10)      VALUE SPACES.
016600     05  RPT-USERNAME              PIC X(22)      VALUE SPACES.
016700     05  RPT-STATUS                PIC X(14)      VALUE SPACES.
016800     05  RPT-ACTIVE-FLAG           PIC X(10)      VALUE SPACES.
016900     05  FILLER                    PIC X(62)      VALUE SPACES.
017000 01  RPT-DETAIL-LINE-X REDEFINES RPT-DETAIL-LINE.
017100     05  RPT-DETAIL-LINE-CHARS     PIC X(132).
017200*
017300 01  RPT-TOTALS-LINE.
017400     05  FILLER                    PIC X(22)
017500                  VALUE 'TRANSACTIONS READ....'.
017600     05  RPT-NUM-READ              PIC ZZZ,ZZ9.
017700     05  FILLER                    PIC X(88)      VALUE SPACES.
017800*
017900 01  RPT-ERRORS-LINE.
018000     05  FILLER                    PIC X(22)
018100                  VALUE 'TRANSACTIONS REJECTED.'.
018200     05  RPT-NUM-ERRORS            PIC ZZZ,ZZ9.
018300     05  FILLER                    PIC X(88)      VALUE SPACES.
018400*
018500 PROCEDURE DIVISION.
018600*
018700 000-MAIN.
018800     ACCEPT CURRENT-DATE-6 FROM DATE.
018900     ACCEPT CURRENT-TIME-8 FROM TIME.
019000     PERFORM 050-DERIVE-CENTURY.
019100     DISPLAY 'USRMAINT RUN TIMESTAMP: ' CURRENT-DATE-TIME-NUM.
019200     PERFORM 700-OPEN-FILES.
019300     PERFORM 800-INIT-REPORT.
019400     PERFORM 710-LOAD-USR-TABLE.
019500     PERFORM 730-READ-TRAN-FILE.
019600     PERFORM 100-PROCESS-TRANSACTIONS
019700             UNTIL TRAN-EOF.
019800     PERFORM 740-REWRITE-USR-MASTER.
019900     PERFORM 850-REPORT-TOTALS.
020000     PERFORM 790-CLOSE-FILES.
020100     GOBACK.
020200*
020300 050-DERIVE-CENTURY.
020400*    CENTURY WINDOW -- YY OF 80 OR MORE IS 19XX, ELSE IT IS 20XX.
020500*    GOOD UNTIL 2080; REVISIT THEN.  SEE WH-0497 ABOVE.
020600     IF CURRENT-YY < 80
020700         MOVE 20 TO CURRENT-CC
020800     ELSE
020900         MOVE 19 TO CURRENT-CC
021000     END-IF.
021100     MOVE CURRENT-CC            TO CDT-CC.
021200     MOVE CURRENT-YY            TO CDT-YY.
021300     MOVE CURRENT-MONTH         TO CDT-MM.
021400     MOVE CURRENT-DAY           TO CDT-DD.
021500     MOVE CURRENT-HOUR          TO CDT-HH.
021600     MOVE CURRENT-MINUTE        TO CDT-MIN.
021700     MOVE CURRENT-SECOND        TO CDT-SEC.
021800     MOVE CURRENT-HNDSEC        TO CDT-HNDSEC.
021900*
022000 100-PROCESS-TRANSACTIONS.
022100     ADD +1 TO NUM-TRAN-RECS.
022200     EVALUATE TRUE
022300         WHEN UT-ACT-SIGNUP
022400             PERFORM 200-PROCESS-SIGNUP-TRAN
022500         WHEN UT-ACT-LOGIN
022600             PERFORM 210-PROCESS-LOGIN-TRAN
022700         WHEN UT-ACT-DEACT
022800             PERFORM 220-PROCESS-DEACT-TRAN
022900         WHEN OTHER
023000             MOVE 'UNKNOWN ACTION CODE' TO ERR-MSG-DATA1
023100             PERFORM 299-REPORT-BAD-TRAN
023200     END-EVALUATE.
023300     PERFORM 730-READ-TRAN-FILE.
023400*
023500 200-PROCESS-SIGNUP-TRAN.
023600     ADD +1 TO NUM-SIGNUP-REQUESTS.
023700     PERFORM 610-FIND-USR-BY-UNAME-OR-EMAIL.
023800     IF USR-FOUND
023900         IF US-STAT-INACTIVE(USR-SUB)
024000             MOVE 'P'              TO US-STATUS(USR-SUB)
024100             MOVE 'N'              TO US-ACTIVE(USR-SUB)
024200             MOVE UT-USERNAME      TO US-USERNAME(USR-SUB)
024300             MOVE UT-EMAIL         TO US-EMAIL(USR-SUB)
024400             ADD +1 TO NUM-SIGNUP-PROCESSED
024500             MOVE 'REACTIVATE'     TO RPT-ACTION
024600             PERFORM 840-WRITE-DETAIL-LINE
024700         ELSE
024800             MOVE 'USERNAME OR EMAIL ALREADY EXISTS'
024900                                   TO ERR-MSG-DATA1
025000             PERFORM 299-REPORT-BAD-TRAN
025100         END-IF
025200     ELSE
025300         ADD +1 TO USR-TABLE-COUNT
025400         MOVE USR-TABLE-COUNT  TO USR-SUB
025500         SET USR-IDX TO USR-SUB
025600         MOVE UT-US-ID         TO US-ID(USR-SUB)
025700         MOVE UT-USERNAME      TO US-USERNAME(USR-SUB)
025800         MOVE UT-EMAIL         TO US-EMAIL(USR-SUB)
025900         MOVE 'N'              TO US-ACTIVE(USR-SUB)
026000         MOVE 'P'              TO US-STATUS(USR-SUB)
026100         ADD +1 TO NUM-SIGNUP-PROCESSED
026200         MOVE 'SIGNUP'         TO RPT-ACTION
026300         PERFORM 840-WRITE-DETAIL-LINE
026400     END-IF.
026500*
026600 210-PROCESS-LOGIN-TRAN.
026700     ADD +1 TO NUM-LOGIN-REQUESTS.
026800     PERFORM 620-FIND-USR-BY-USERNAME.
026900     IF NOT USR-FOUND OR NOT UT-CREDENTIALS-VALID
027000         MOVE 'INVALID CREDENTIALS'  TO ERR-MSG-DATA1
027100         PERFORM 299-REPORT-BAD-TRAN
027200     ELSE
027300         IF US-STAT-INACTIVE(USR-SUB)
027400             MOVE 'ACCOUNT IS INACTIVE'   TO ERR-MSG-DATA1
027500             PERFORM 299-REPORT-BAD-TRAN
027600         ELSE
027700             IF US-STAT-PENDING(USR-SUB)
027800                 MOVE 'A'           TO US-STATUS(USR-SUB)
027900                 MOVE 'Y'           TO US-ACTIVE(USR-SUB)
028000             END-IF
028100             ADD +1 TO NUM-LOGIN-PROCESSED
028200             MOVE 'LOGIN'           TO RPT-ACTION
028300             PERFORM 840-WRITE-DETAIL-LINE
028400         END-IF
028500     END-IF.
028600*
028700 220-PROCESS-DEACT-TRAN.
028800     ADD +1 TO NUM-DEACT-REQUESTS.
028900     PERFORM 600-FIND-USR-BY-ID.
029000     IF NOT USR-FOUND
029100         MOVE 'USER NOT ON FILE'    TO ERR-MSG-DATA1
029200         PERFORM 299-REPORT-BAD-TRAN
029300     ELSE
029400         MOVE 'I' TO US-STATUS(USR-SUB)
029500         MOVE 'N' TO US-ACTIVE(USR-SUB)
029600         ADD +1 TO NUM-DEACT-PROCESSED
029700         MOVE 'DEACTIVATE'          TO RPT-ACTION
029800         PERFORM 840-WRITE-DETAIL-LINE
029900     END-IF.
030000*
030100 299-REPORT-BAD-TRAN.
030200     ADD +1 TO NUM-TRAN-ERRORS.
030300     WRITE USR-REPORT-REC FROM ERR-MSG-BAD-TRAN.
030400     MOVE SPACES TO ERR-MSG-DATA1.
030500*
030600 600-FIND-USR-BY-ID.
030700     MOVE 'N' TO WS-FOUND-SW.
030800     PERFORM 605-CHECK-USR-ID-MATCH VARYING USR-SUB FROM 1 BY 1
030900             UNTIL USR-SUB > USR-TABLE-COUNT
031000                OR USR-FOUND.
031100     IF USR-FOUND
031200         SUBTRACT 1 FROM USR-SUB
031300     END-IF.
031400*
031500 605-CHECK-USR-ID-MATCH.
031600     IF US-ID(USR-SUB) = UT-US-ID
031700         MOVE 'Y' TO WS-FOUND-SW
031800     END-IF.
031900*
032000 610-FIND-USR-BY-UNAME-OR-EMAIL.
032100     MOVE 'N' TO WS-FOUND-SW.
032200     PERFORM 615-CHECK-UNAME-EMAIL-MATCH
032300             VARYING USR-SUB FROM 1 BY 1
032400             UNTIL USR-SUB > USR-TABLE-COUNT
032500                OR USR-FOUND.
032600     IF USR-FOUND
032700         SUBTRACT 1 FROM USR-SUB
032800     END-IF.
032900*
033000 615-CHECK-UNAME-EMAIL-MATCH.
033100     IF US-USERNAME(USR-SUB) = UT-USERNAME
033200        OR US-EMAIL(USR-SUB) = UT-EMAIL
033300         MOVE 'Y' TO WS-FOUND-SW
033400     END-IF.
033500*
033600 620-FIND-USR-BY-USERNAME.
033700     MOVE 'N' TO WS-FOUND-SW.
033800     PERFORM 625-CHECK-USERNAME-MATCH VARYING USR-SUB FROM 1 BY 1
033900             UNTIL USR-SUB > USR-TABLE-COUNT
034000                OR USR-FOUND.
034100     IF USR-FOUND
034200         SUBTRACT 1 FROM USR-SUB
034300     END-IF.
034400*
034500 625-CHECK-USERNAME-MATCH.
034600     IF US-USERNAME(USR-SUB) = UT-USERNAME
034700         MOVE 'Y' TO WS-FOUND-SW
034800     END-IF.
034900*
035000 700-OPEN-FILES.
035100     OPEN INPUT  USR-TRAN-FILE
035200                 USR-MASTER.
035300     OPEN OUTPUT USR-MASTER-OUT
035400                 USR-REPORT.
035500     IF WS-TRANFILE-STATUS NOT = '00'
035600         GO TO 990-ABORT-OPEN-RTN.
035700     IF WS-USRFILE-STATUS NOT = '00'
035800         GO TO 990-ABORT-OPEN-RTN.
035900     IF WS-USROUT-STATUS NOT = '00'
036000         GO TO 990-ABORT-OPEN-RTN.
036100     IF WS-REPORT-STATUS NOT = '00'
036200         GO TO 990-ABORT-OPEN-RTN.
036300*
036400 710-LOAD-USR-TABLE.
036500     PERFORM 715-LOAD-ONE-USR-REC UNTIL USR-EOF.
036600*
036700 715-LOAD-ONE-USR-REC.
036800     READ USR-MASTER INTO USR-ENTRY(USR-TABLE-COUNT + 1)
036900         AT END
037000             MOVE 'Y' TO WS-USR-EOF
037100     END-READ.
037200     IF NOT USR-EOF
037300         ADD +1 TO USR-TABLE-COUNT
037400     END-IF.
037500*
037600 730-READ-TRAN-FILE.
037700     READ USR-TRAN-FILE
037800         AT END MOVE 'Y' TO WS-TRAN-EOF.
037900*
038000 740-REWRITE-USR-MASTER.
038100     PERFORM 745-WRITE-ONE-USR-REC VARYING USR-SUB FROM 1 BY 1
038200             UNTIL USR-SUB > USR-TABLE-COUNT.
038300*
038400 745-WRITE-ONE-USR-REC.
038500     WRITE USR-MASTER-OUT-REC FROM USR-ENTRY(USR-SUB).
038600*
038700 790-CLOSE-FILES.
038800     CLOSE USR-TRAN-FILE
038900           USR-MASTER
039000           USR-MASTER-OUT
039100           USR-REPORT.
039200*
039300 800-INIT-REPORT.
039400     MOVE CURRENT-MONTH TO RPT-MM.
039500     MOVE CURRENT-DAY   TO RPT-DD.
039600     MOVE CURRENT-YY    TO RPT-YY.
039700     WRITE USR-REPORT-REC FROM RPT-HEADER1 AFTER PAGE.
039800*
039900 840-WRITE-DETAIL-LINE.
040000     MOVE SPACES TO RPT-DETAIL-LINE-CHARS.
040100     MOVE US-ID(USR-SUB)       TO RPT-US-ID.
040200     MOVE US-USERNAME(USR-SUB) TO RPT-USERNAME.
040300     EVALUATE TRUE
040400         WHEN US-STAT-ACTIVE(USR-SUB)
040500             MOVE 'ACTIVE'      TO RPT-STATUS
040600         WHEN US-STAT-INACTIVE(USR-SUB)
040700             MOVE 'INACTIVE'    TO RPT-STATUS
040800         WHEN US-STAT-PENDING(USR-SUB)
040900             MOVE 'PENDING'     TO RPT-STATUS
041000     END-EVALUATE.
041100     MOVE US-ACCT-FLAGS-CODE(USR-SUB) TO RPT-ACTIVE-FLAG.
041200     WRITE USR-REPORT-REC FROM RPT-DETAIL-LINE.
041300*
041400 850-REPORT-TOTALS.
041500     MOVE NUM-TRAN-RECS   TO RPT-NUM-READ.
041600     WRITE USR-REPORT-REC FROM RPT-TOTALS-LINE AFTER 2.
041700     MOVE NUM-TRAN-ERRORS TO RPT-NUM-ERRORS.
041800     WRITE USR-REPORT-REC FROM RPT-ERRORS-LINE.
041900*
042000 990-ABORT-OPEN-RTN.
042100     DISPLAY 'USRMAINT - ERROR OPENING A FILE, TRAN: '
042200              WS-TRANFILE-STATUS ' USR: ' WS-USRFILE-STATUS.
042300     DISPLAY 'USRMAINT - OUT: ' WS-USROUT-STATUS
042400              ' RPT: ' WS-REPORT-STATUS.
042500     MOVE 16 TO RETURN-CODE.
042600     GOBACK.
