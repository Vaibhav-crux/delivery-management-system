000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  WHSMAINT
000600*
000700* AUTHOR :  R. M. KEALY
000800*
000900* MAINTAINS THE WAREHOUSE MASTER FILE -- CREATE (OR REACTIVATE
001000* AN INACTIVE RECORD UNDER THE SAME NAME), LOGICAL DELETE, AND A
001100* LISTING OF OPERATIONAL WAREHOUSES FOR THE DISPATCH DESK.
001200*
001300* THE MASTER IS SMALL ENOUGH TO HOLD ENTIRELY IN A WORKING-STORAGE
001400* TABLE FOR THE RUN -- NO INDEXED ACCESS IS NEEDED.  EVERY RUN
001500* REWRITES THE WHOLE MASTER FROM THE TABLE.
001600******************************************************************
001700*    DATE     BY   REQUEST    DESCRIPTION
001800*    -------- ---  ---------  ------------------------------------
001900*    03/14/87 RMK  WH-0001    ORIGINAL CODING.
002000*    09/02/88 RMK  WH-0114    ADDED WAREHOUSE LISTING TRANSACTION.
002100*    11/30/90 DST  WH-0230    DUPLICATE-NAME CHECK NOW LOOKS AT
002200*                             LIVE RECORDS ONLY, NOT JUST STATUS.
002300*    06/18/93 JWS  WH-0301    RAISED MAX TABLE SIZE 200 TO 500.
002400*    01/09/95 RMK  WH-0340    CLEANED UP FILE STATUS HANDLING.
002500*    08/21/98 CLP  Y2K-099    CENTURY WINDOW ADDED TO RUN DATE --
002600*                             NO STORED DATES IN THIS FILE TO FIX.
002700*    02/11/99 CLP  Y2K-101    YEAR 2000 SIGN-OFF, NO FURTHER CHG
002800*    07/30/03 TAH  WH-0412    REACTIVATION NOW REFRESHES LAT/LONG
002900*                             INSTEAD OF LEAVING THE OLD FIX.
003000*    04/05/11 TAH  WH-0455    REPORT TOTALS LINE ADDED.
003100*    05/12/24 RVK  WH-0497    Y2K-099 NEVER ACTUALLY WINDOWED THE
003200*                             CENTURY -- CURRENT-CC WAS LEFT TO
003300*                             WHATEVER ACCEPT FROM DATE PUT THERE.
003400*                             RUN DATE NOW ACCEPTED AS YYMMDD AND
003500*                             THE CENTURY DERIVED BY HAND.
003600*    09/17/24 RVK  WH-0501    GPS DISPATCH PROJECT -- WAREHOUSE
003700*                             COORDINATES NOW DRIVE DALLOC'S
003800*                             DISTANCE CALC; NO CHANGE TO THIS
003900*                             PROGRAM OTHER THAN COPYBOOK WIDTH.
004000*    09/20/24 RVK  WH-0503    OPEN FAILURE USED TO BE CAUGHT FOR
004100*                             THE TRAN FILE ONLY -- A BAD OPEN ON
004200*                             WHSMSTR OR AN OUTPUT FILE RAN THE
004300*                             WHOLE JOB ANYWAY.  ALL FOUR STATUSES
004400*                             NOW CHECKED, ABENDING THROUGH
004500*                             990-ABORT-OPEN-RTN.
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    WHSMAINT.
004900 AUTHOR.        R. M. KEALY.
005000 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
005100 DATE-WRITTEN.  03/14/87.
005200 DATE-COMPILED.
005300 SECURITY.      NON-CONFIDENTIAL.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-390.
005800 OBJECT-COMPUTER.  IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT WHS-TRAN-FILE  ASSIGN TO WHSTRAN
006400            ACCESS IS SEQUENTIAL
006500            FILE STATUS IS WS-TRANFILE-STATUS.
006600     SELECT WHS-MASTER     ASSIGN TO WHSMSTR
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS IS WS-WHSFILE-STATUS.
006900     SELECT WHS-MASTER-OUT ASSIGN TO WHSMOUT
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS WS-WHSOUT-STATUS.
007200     SELECT WHS-REPORT     ASSIGN TO WHSRPT
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS IS WS-REPORT-STATUS.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  WHS-TRAN-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 COPY WHSTRAN.
008200*
008300 FD  WHS-MASTER
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  WHS-MASTER-REC.
008700     05  FILLER                    PIC X(60).
008800*
008900 FD  WHS-MASTER-OUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  WHS-MASTER-OUT-REC.
009300     05  FILLER                    PIC X(60).
009400*
009500 FD  WHS-REPORT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  WHS-REPORT-REC                PIC X(132).
009900*
010000 WORKING-STORAGE SECTION.
010100 01  FILE-STATUS-CODES.
010200     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.
010300     05  WS-WHSFILE-STATUS         PIC X(02) VALUE SPACES.
010400     05  WS-WHSOUT-STATUS          PIC X(02) VALUE SPACES.
010500     05  WS-REPORT-STATUS          PIC X(02) VALUE SPACES.
010600*
010700 77  WS-TRAN-EOF               PIC X(01) VALUE 'N'.
010800     88  TRAN-EOF                  VALUE 'Y'.
010900 77  WS-MASTER-EOF             PIC X(01) VALUE 'N'.
011000     88  MASTER-EOF                VALUE 'Y'.
011100 77  WS-FOUND-SW               PIC X(01) VALUE 'N'.
011200     88  WHS-FOUND                 VALUE 'Y'.
011300*
011400 77  CURRENT-CC                PIC 9(02)      VALUE 19.
011500 01  CURRENT-DATE-6.
011600     05  CURRENT-YY                PIC 9(02).
011700     05  CURRENT-MONTH             PIC 9(02).
011800     05  CURRENT-DAY               PIC 9(02).
011900 01  CURRENT-DATE-6-N REDEFINES CURRENT-DATE-6.
012000     05  CURRENT-DATE-6-CHARS      PIC X(06).
012100 01  CURRENT-TIME-8.
012200     05  CURRENT-HOUR              PIC 9(02).
012300     05  CURRENT-MINUTE            PIC 9(02).
012400     05  CURRENT-SECOND            PIC 9(02).
012500     05  CURRENT-HNDSEC            PIC 9(02).
012600*    RUN-TIMESTAMP VIEW FOR THE AUDIT LINE ON THE JOB LOG -- ADDED
012700*    UNDER WH-0340 SO OPERATORS CAN TELL TWO SAME-DAY RERUNS
012800*    APART IN THE SYSOUT.  CENTURY IS DERIVED SEPARATELY UNDER
012900*    WH-0497 -- ACCEPT FROM DATE NEVER SUPPLIES IT.  SEE
013000*    050-DERIVE-CENTURY.
013100 01  CURRENT-DATE-TIME-STAMP.
013200     05  CDT-CC                    PIC 9(02).
013300     05  CDT-YY                    PIC 9(02).
013400     05  CDT-MM                    PIC 9(02).
013500     05  CDT-DD                    PIC 9(02).
013600     05  CDT-HH                    PIC 9(02).
013700     05  CDT-MIN                   PIC 9(02).
013800     05  CDT-SEC                   PIC 9(02).
013900     05  CDT-HNDSEC                PIC 9(02).
014000 01  CURRENT-DATE-TIME-N REDEFINES CURRENT-DATE-TIME-STAMP.
014100     05  CURRENT-DATE-TIME-NUM     PIC 9(16).
014200*
014300 77  WHS-TABLE-COUNT           PIC 9(05)      COMP     VALUE 0.
014400 77  WHS-TABLE-MAX             PIC 9(05)      COMP     VALUE 500.
014500 77  WHS-SUB                   PIC 9(05)      COMP     VALUE 0.
014600*
014700 01  WHS-TABLE.
014800     05  WHS-ENTRY OCCURS 500 TIMES
014900                    INDEXED BY WHS-IDX.
015000         COPY WHSREC.
015100*
015200 01  REPORT-TOTALS.
015300     05  NUM-TRAN-RECS             PIC S9(7) COMP     VALUE +0.
015400     05  NUM-CREATE-REQUESTS       PIC S9(7) COMP     VALUE +0.
015500     05  NUM-CREATE-PROCESSED      PIC S9(7) COMP     VALUE +0.
015600     05  NUM-REACT-PROCESSED       PIC S9(7) COMP     VALUE +0.
015700     05  NUM-DELETE-REQUESTS       PIC S9(7) COMP     VALUE +0.
015800     05  NUM-DELETE-PROCESSED      PIC S9(7) COMP     VALUE +0.
015900     05  NUM-LIST-REQUESTS         PIC S9(7) COMP     VALUE +0.
016000     05  NUM-TRAN-ERRORS           PIC S9(7) COMP     VALUE +0.
016100*
016200 01  ERR-MSG-BAD-TRAN.
016300     05  FILLER                    PIC X(25)
016400                  VALUE 'WAREHOUSE TRAN REJECTED: '.
016500     05  ERR-MSG-DATA1             PIC X(45)      VALUE SPACES.
016600     05  FILLER                    PIC X(62)      VALUE SPACES.
016700*
016800 01  RPT-HEADER1.
016900     05  FILLER                    PIC X(40)
017000               VALUE 'WAREHOUSE MAINTENANCE REPORT      DATE: '.
017100     05  RPT-MM                    PIC 9(02).
017200     05  FILLER                    PIC X(01)      VALUE '/'.
017300     05  RPT-DD                    PIC 9(02).
017400     05  FILLER                    PIC X(01)      VALUE '/'.
017500     05  RPT-YY                    PIC 9(02).
017600     05  FILLER                    PIC X(62)      VALUE SPACES.
017700*
017800 01  RPT-DETAIL-LINE.
017900     05  RPT-ACTION                PIC X(12)      VALUE SPACES.
018000     05  RPT-WH-ID                 PIC X(10)      VALUE SPACES.
018100     05  RPT-WH-NAME               PIC X(32)      VALUE SPACES.
018200     05  RPT-WH-STATUS             PIC X(14)      VALUE SPACES.
018300     05  FILLER                    PIC X(64)      VALUE SPACES.
018400 01  RPT-DETAIL-LINE-X REDEFINES RPT-DETAIL-LINE.
018500     05  RPT-DETAIL-LINE-CHARS     PIC X(132).
018600*
018700 01  RPT-TOTALS-LINE.
018800     05  FILLER                    PIC X(22)
018900                  VALUE 'TRANSACTIONS READ....'.
019000     05  RPT-NUM-READ              PIC ZZZ,ZZ9.
019100     05  FILLER                    PIC X(88)      VALUE SPACES.
019200*
019300 01  RPT-ERRORS-LINE.
019400     05  FILLER                    PIC X(22)
019500                  VALUE 'TRANSACTIONS REJECTED.'.
019600     05  RPT-NUM-ERRORS            PIC ZZZ,ZZ9.
019700     05  FILLER                    PIC X(88)      VALUE SPACES.
019800*
019900 PROCEDURE DIVISION.
020000*
020100 000-MAIN.
020200     ACCEPT CURRENT-DATE-6 FROM DATE.
020300     ACCEPT CURRENT-TIME-8 FROM TIME.
020400     PERFORM 050-DERIVE-CENTURY.
020500     DISPLAY 'WHSMAINT RUN TIMESTAMP: ' CURRENT-DATE-TIME-NUM.
020600     PERFORM 700-OPEN-FILES.
020700     PERFORM 800-INIT-REPORT.
020800     PERFORM 710-LOAD-WHS-TABLE.
020900     PERFORM 720-READ-TRAN-FILE.
021000     PERFORM 100-PROCESS-TRANSACTIONS
021100             UNTIL TRAN-EOF.
021200     PERFORM 730-REWRITE-WHS-MASTER.
021300     PERFORM 850-REPORT-TOTALS.
021400     PERFORM 790-CLOSE-FILES.
021500     GOBACK.
021600*
021700 050-DERIVE-CENTURY.
021800*    CENTURY WINDOW -- YY OF 80 OR MORE IS 19XX, ELSE IT IS 20XX.
021900*    GOOD UNTIL 2080; REVISIT THEN.  SEE WH-0497 ABOVE.
022000     IF CURRENT-YY < 80
022100         MOVE 20 TO CURRENT-CC
022200     ELSE
022300         MOVE 19 TO CURRENT-CC
022400     END-IF.
022500     MOVE CURRENT-CC            TO CDT-CC.
022600     MOVE CURRENT-YY            TO CDT-YY.
022700     MOVE CURRENT-MONTH         TO CDT-MM.
022800     MOVE CURRENT-DAY           TO CDT-DD.
022900     MOVE CURRENT-HOUR          TO CDT-HH.
023000     MOVE CURRENT-MINUTE        TO CDT-MIN.
023100     MOVE CURRENT-SECOND        TO CDT-SEC.
023200     MOVE CURRENT-HNDSEC        TO CDT-HNDSEC.
023300*
023400 100-PROCESS-TRANSACTIONS.
023500     ADD +1 TO NUM-TRAN-RECS.
023600     EVALUATE TRUE
023700         WHEN WT-ACT-CREATE
023800             PERFORM 200-PROCESS-CREATE-TRAN
023900         WHEN WT-ACT-DELETE
024000             PERFORM 210-PROCESS-DELETE-TRAN
024100         WHEN WT-ACT-LIST
024200             PERFORM 220-PROCESS-LIST-TRAN
024300         WHEN OTHER
024400             MOVE 'UNKNOWN ACTION CODE' TO ERR-MSG-DATA1
024500             PERFORM 299-REPORT-BAD-TRAN
024600     END-EVALUATE.
024700     PERFORM 720-READ-TRAN-FILE.
024800*
024900 200-PROCESS-CREATE-TRAN.
025000     ADD +1 TO NUM-CREATE-REQUESTS.
025100     PERFORM 610-FIND-BY-NAME.
025200     IF WHS-FOUND
025300         IF WH-OPERATIONAL(WHS-SUB)
025400             MOVE 'NAME ALREADY EXISTS AND IS OPERATIONAL'
025500                                       TO ERR-MSG-DATA1
025600             PERFORM 299-REPORT-BAD-TRAN
025700         ELSE
025800             MOVE 'O'                 TO WH-STATUS(WHS-SUB)
025900             MOVE WT-LATITUDE         TO WH-LATITUDE(WHS-SUB)
026000             MOVE WT-LONGITUDE        TO WH-LONGITUDE(WHS-SUB)
026100             ADD +1 TO NUM-REACT-PROCESSED
026200             MOVE 'REACTIVATE '       TO RPT-ACTION
026300             PERFORM 840-WRITE-DETAIL-LINE
026400         END-IF
026500     ELSE
026600         ADD +1 TO WHS-TABLE-COUNT
026700         SET WHS-IDX TO WHS-TABLE-COUNT
026800         MOVE WT-WH-ID            TO WH-ID(WHS-TABLE-COUNT)
026900         MOVE WT-WH-NAME          TO WH-NAME(WHS-TABLE-COUNT)
027000         MOVE WT-LATITUDE         TO WH-LATITUDE(WHS-TABLE-COUNT)
027100         MOVE WT-LONGITUDE        TO WH-LONGITUDE(WHS-TABLE-COUNT)
027200         MOVE 'O'                 TO WH-STATUS(WHS-TABLE-COUNT)
027300         ADD +1 TO NUM-CREATE-PROCESSED
027400         MOVE 'CREATE'             TO RPT-ACTION
027500         MOVE WHS-TABLE-COUNT      TO WHS-SUB
027600         PERFORM 840-WRITE-DETAIL-LINE
027700     END-IF.
027800*
027900 210-PROCESS-DELETE-TRAN.
028000     ADD +1 TO NUM-DELETE-REQUESTS.
028100     PERFORM 600-FIND-BY-ID.
028200     IF NOT WHS-FOUND
028300         MOVE 'WAREHOUSE NOT FOUND'   TO ERR-MSG-DATA1
028400         PERFORM 299-REPORT-BAD-TRAN
028500     ELSE
028600         MOVE 'I'                    TO WH-STATUS(WHS-SUB)
028700         ADD +1 TO NUM-DELETE-PROCESSED
028800         MOVE 'DELETE'                TO RPT-ACTION
028900         PERFORM 840-WRITE-DETAIL-LINE
029000     END-IF.
029100*
029200 220-PROCESS-LIST-TRAN.
029300     ADD +1 TO NUM-LIST-REQUESTS.
029400     PERFORM 225-LIST-ONE-ENTRY VARYING WHS-SUB FROM 1 BY 1
029500             UNTIL WHS-SUB > WHS-TABLE-COUNT.
029600*
029700 225-LIST-ONE-ENTRY.
029800     IF WH-OPERATIONAL(WHS-SUB)
029900         MOVE 'LIST'               TO RPT-ACTION
030000         PERFORM 840-WRITE-DETAIL-LINE
030100     END-IF.
030200*
030300 299-REPORT-BAD-TRAN.
030400     ADD +1 TO NUM-TRAN-ERRORS.
030500     WRITE WHS-REPORT-REC FROM ERR-MSG-BAD-TRAN.
030600     MOVE SPACES TO ERR-MSG-DATA1.
030700*
030800 600-FIND-BY-ID.
030900     MOVE 'N' TO WS-FOUND-SW.
031000     PERFORM 605-CHECK-ID-MATCH VARYING WHS-SUB FROM 1 BY 1
031100             UNTIL WHS-SUB > WHS-TABLE-COUNT
031200                OR WHS-FOUND.
031300     IF WHS-FOUND
031400         SUBTRACT 1 FROM WHS-SUB
031500     END-IF.
031600*
031700 605-CHECK-ID-MATCH.
031800     IF WH-ID(WHS-SUB) = WT-WH-ID
031900         MOVE 'Y' TO WS-FOUND-SW
032000     END-IF.
032100*
032200 610-FIND-BY-NAME.
032300     MOVE 'N' TO WS-FOUND-SW.
032400     PERFORM 615-CHECK-NAME-MATCH VARYING WHS-SUB FROM 1 BY 1
032500             UNTIL WHS-SUB > WHS-TABLE-COUNT
032600                OR WHS-FOUND.
032700     IF WHS-FOUND
032800         SUBTRACT 1 FROM WHS-SUB
032900     END-IF.
033000*
033100 615-CHECK-NAME-MATCH.
033200     IF WH-NAME(WHS-SUB) = WT-WH-NAME
033300         MOVE 'Y' TO WS-FOUND-SW
033400     END-IF.
033500*
033600 700-OPEN-FILES.
033700     OPEN INPUT  WHS-TRAN-FILE
033800                 WHS-MASTER.
033900     OPEN OUTPUT WHS-MASTER-OUT
034000                 WHS-REPORT.
034100     IF WS-TRANFILE-STATUS NOT = '00'
034200         GO TO 990-ABORT-OPEN-RTN.
034300     IF WS-WHSFILE-STATUS NOT = '00'
034400         GO TO 990-ABORT-OPEN-RTN.
034500     IF WS-WHSOUT-STATUS NOT = '00'
034600         GO TO 990-ABORT-OPEN-RTN.
034700     IF WS-REPORT-STATUS NOT = '00'
034800         GO TO 990-ABORT-OPEN-RTN.
034900*
035000 710-LOAD-WHS-TABLE.
035100     PERFORM 715-LOAD-ONE-WHS-REC UNTIL MASTER-EOF.
035200*
035300 715-LOAD-ONE-WHS-REC.
035400     READ WHS-MASTER INTO WHS-ENTRY(WHS-TABLE-COUNT + 1)
035500         AT END
035600             MOVE 'Y' TO WS-MASTER-EOF
035700     END-READ.
035800     IF NOT MASTER-EOF
035900         ADD +1 TO WHS-TABLE-COUNT
036000     END-IF.
036100*
036200 720-READ-TRAN-FILE.
036300     READ WHS-TRAN-FILE
036400         AT END MOVE 'Y' TO WS-TRAN-EOF.
036500*
036600 730-REWRITE-WHS-MASTER.
036700     PERFORM 735-WRITE-ONE-WHS-REC VARYING WHS-SUB FROM 1 BY 1
036800             UNTIL WHS-SUB > WHS-TABLE-COUNT.
036900*
037000 735-WRITE-ONE-WHS-REC.
037100     WRITE WHS-MASTER-OUT-REC FROM WHS-ENTRY(WHS-SUB).
037200*
037300 790-CLOSE-FILES.
037400     CLOSE WHS-TRAN-FILE
037500           WHS-MASTER
037600           WHS-MASTER-OUT
037700           WHS-REPORT.
037800*
037900 800-INIT-REPORT.
038000     MOVE CURRENT-MONTH TO RPT-MM.
038100     MOVE CURRENT-DAY   TO RPT-DD.
038200     MOVE CURRENT-YY    TO RPT-YY.
038300     WRITE WHS-REPORT-REC FROM RPT-HEADER1 AFTER PAGE.
038400*
038500 840-WRITE-DETAIL-LINE.
038600     MOVE WH-ID(WHS-SUB)     TO RPT-WH-ID.
038700     MOVE WH-NAME(WHS-SUB)   TO RPT-WH-NAME.
038800     IF WH-OPERATIONAL(WHS-SUB)
038900         MOVE 'OPERATIONAL'  TO RPT-WH-STATUS
039000     ELSE
039100         MOVE 'INACTIVE'     TO RPT-WH-STATUS
039200     END-IF.
039300     WRITE WHS-REPORT-REC FROM RPT-DETAIL-LINE.
039400*
039500 850-REPORT-TOTALS.
039600     MOVE NUM-TRAN-RECS   TO RPT-NUM-READ.
039700     WRITE WHS-REPORT-REC FROM RPT-TOTALS-LINE AFTER 2.
039800     MOVE NUM-TRAN-ERRORS TO RPT-NUM-ERRORS.
039900     WRITE WHS-REPORT-REC FROM RPT-ERRORS-LINE.
040000*
040100 990-ABORT-OPEN-RTN.
040200     DISPLAY 'WHSMAINT - ERROR OPENING A FILE, TRAN: '
040300              WS-TRANFILE-STATUS ' WHS: ' WS-WHSFILE-STATUS.
040400     DISPLAY 'WHSMAINT - OUT: ' WS-WHSOUT-STATUS
040500              ' RPT: ' WS-REPORT-STATUS.
040600     MOVE 16 TO RETURN-CODE.
040700     GOBACK.
