000100******************************************************************
000200* USRTRAN  -  USER-ACCOUNT TRANSACTION LAYOUT                    *
000300* UT-ACTION DRIVES USRMAINT'S 200/210/220 PARAGRAPHS.  S=SIGNUP,
000400* L=LOGIN, D=DEACTIVATE.  UT-CRED-OK IS SET BY THE UPSTREAM
000500* LOGON FRONT END (PASSWORD VERIFICATION IS NOT DONE HERE).
000600******************************************************************
000700 01  USR-TRAN.
000800     05  UT-ACTION                 PIC X(01).
000900         88  UT-ACT-SIGNUP             VALUE 'S'.
001000         88  UT-ACT-LOGIN              VALUE 'L'.
001100         88  UT-ACT-DEACT              VALUE 'D'.
001200     05  UT-US-ID                  PIC X(08).
001300     05  UT-USERNAME               PIC X(20).
001400     05  UT-EMAIL                  PIC X(40).
001500     05  UT-CRED-OK                PIC X(01).
001600         88  UT-CREDENTIALS-VALID      VALUE 'Y'.
001700     05  FILLER                    PIC X(10).
