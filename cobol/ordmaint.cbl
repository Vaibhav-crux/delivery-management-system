000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  ORDMAINT
000600*
000700* AUTHOR :  D. W. STOUT
000800*
000900* MAINTAINS THE CUSTOMER ORDER MASTER FILE -- INTAKE OF A NEW ORD
001000* AGAINST AN OPERATIONAL WAREHOUSE, AND A MANUAL STATUS TRAN FOR
001100* THE TWO TRANSITIONS THIS SIDE OF THE HOUSE OWNS: PENDING TO
001200* ASSIGNED, AND PENDING TO DEFERRED -- A DISPATCHER PUNCHING ONE
001300* BY HAND OUTSIDE THE NIGHTLY RUN.  DALLOC DRIVES THE SAME TWO
001400* TRANSITIONS IN BULK DURING THE DAILY RUN, AND OWNS THE
001500* ASSIGNED-TO-DELIVERED ONE OUTRIGHT; NEITHER IS DONE HERE.
001600******************************************************************
001700*    DATE     BY   REQUEST    DESCRIPTION
001800*    -------- ---  ---------  ------------------------------------
001900*    05/14/87 DST  WH-0003    ORIGINAL CODING.
002000*    02/27/89 DST  WH-0128    WAREHOUSE MUST BE OPERATIONAL AT
002100*                             ORDER INTAKE, NOT JUST ON FILE.
002200*    08/02/91 RMK  WH-0240    DUPLICATE ORDER-ID REJECTED.
002300*    06/18/93 JWS  WH-0302    RAISED MAX TABLE SIZE 200 TO 500.
002400*    03/21/96 DST  WH-0355    STATUS TRAN NOW REJECTS ANY NEW
002500*                             STATUS CODE OTHER THAN A OR F
002600*                             INSTEAD OF BLINDLY ACCEPTING
002700*                             WHATEVER WAS PUNCHED.
002800*    02/15/99 CLP  Y2K-103    REVIEWED -- NO 2-DIGIT YEAR FIELDS
002900*                             IN THIS PROGRAM, NO CHANGE REQUIRED.
003000*    11/04/05 TAH  WH-0427    STATUS TRAN NOW REJECTS A NEW STATUS
003100*                             REQUESTED ON A NON-PENDING ORDER.
003200*    05/12/24 RVK  WH-0497    Y2K-103 REVIEW MISSED CURRENT-CC --
003300*                             WAS NEVER WINDOWED -- ACCEPT FROM
003400*                             DATE ONLY EVER RETURNS YYMMDD.  RUN
003500*                             DATE CENTURY NOW DERIVED BY HAND.
003600*    09/20/24 RVK  WH-0503    OPEN FAILURE USED TO BE CAUGHT FOR
003700*                             THE TRAN FILE ONLY -- A BAD OPEN ON
003800*                             ORDMSTR OR AN OUTPUT FILE RAN THE
003900*                             WHOLE JOB ANYWAY.  ALL FIVE STATUSES
004000*                             NOW CHECKED, ABENDING THROUGH
004100*                             990-ABORT-OPEN-RTN.
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    ORDMAINT.
004500 AUTHOR.        D. W. STOUT.
004600 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
004700 DATE-WRITTEN.  05/14/87.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-390.
005400 OBJECT-COMPUTER.  IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ORD-TRAN-FILE  ASSIGN TO ORDTRAN
006000            ACCESS IS SEQUENTIAL
006100            FILE STATUS IS WS-TRANFILE-STATUS.
006200     SELECT ORD-MASTER     ASSIGN TO ORDMSTR
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS WS-ORDFILE-STATUS.
006500     SELECT ORD-MASTER-OUT ASSIGN TO ORDMOUT
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS IS WS-ORDOUT-STATUS.
006800     SELECT WHS-MASTER     ASSIGN TO WHSMSTR
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS IS WS-WHSFILE-STATUS.
007100     SELECT ORD-REPORT     ASSIGN TO ORDRPT
007200            ACCESS IS SEQUENTIAL
007300            FILE STATUS IS WS-REPORT-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ORD-TRAN-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 COPY ORDTRAN.
008100*
008200 FD  ORD-MASTER
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  ORD-MASTER-REC.
008600     05  FILLER                    PIC X(116).
008700*
008800 FD  ORD-MASTER-OUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  ORD-MASTER-OUT-REC.
009200     05  FILLER                    PIC X(116).
009300*
009400 FD  WHS-MASTER
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  WHS-MASTER-REC.
009800     05  FILLER                    PIC X(60).
009900*
010000 FD  ORD-REPORT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300 01  ORD-REPORT-REC                PIC X(132).
010400*
010500 WORKING-STORAGE SECTION.
010600 01  FILE-STATUS-CODES.
010700     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.
010800     05  WS-ORDFILE-STATUS         PIC X(02) VALUE SPACES.
010900     05  WS-ORDOUT-STATUS          PIC X(02) VALUE SPACES.
011000     05  WS-WHSFILE-STATUS         PIC X(02) VALUE SPACES.
011100     05  WS-REPORT-STATUS          PIC X(02) VALUE SPACES.
011200*
011300 77  WS-TRAN-EOF               PIC X(01) VALUE 'N'.
011400     88  TRAN-EOF                  VALUE 'Y'.
011500 77  WS-ORD-EOF                PIC X(01) VALUE 'N'.
011600     88  ORD-EOF                   VALUE 'Y'.
011700 77  WS-WHS-EOF                PIC X(01) VALUE 'N'.
011800     88  WHS-EOF                   VALUE 'Y'.
011900 77  WS-FOUND-SW               PIC X(01) VALUE 'N'.
012000     88  ORD-FOUND                 VALUE 'Y'.
012100 77  WS-WHS-FOUND-SW           PIC X(01) VALUE 'N'.
012200     88  WHS-FOUND                 VALUE 'Y'.
012300*
012400 77  CURRENT-CC                PIC 9(02)      VALUE 19.
012500 01  CURRENT-DATE-6.
012600     05  CURRENT-YY                PIC 9(02).
012700     05  CURRENT-MONTH             PIC 9(02).
012800     05  CURRENT-DAY               PIC 9(02).
012900 01  CURRENT-DATE-6-N REDEFINES CURRENT-DATE-6.
013000     05  CURRENT-DATE-6-CHARS      PIC X(06).
013100*    CCYYMMDD VIEW FOR THE RUN-DATE DISPLAY ON THE SYSOUT -- THE
013200*    CENTURY IS DERIVED UNDER WH-0497.  SEE 050-DERIVE-CENTURY.
013300 01  CURRENT-DATE-STAMP.
013400     05  CDT-CC                    PIC 9(02).
013500     05  CDT-YY                    PIC 9(02).
013600     05  CDT-MM                    PIC 9(02).
013700     05  CDT-DD                    PIC 9(02).
013800 01  CURRENT-DATE-N REDEFINES CURRENT-DATE-STAMP.
013900     05  CURRENT-DATE-NUM          PIC 9(08).
014000*
014100 77  ORD-TABLE-COUNT           PIC 9(05)      COMP     VALUE 0.
014200 77  ORD-SUB                   PIC 9(05)      COMP     VALUE 0.
014300 77  WHS-TABLE-COUNT           PIC 9(05)      COMP     VALUE 0.
014400 77  WHS-SUB                   PIC 9(05)      COMP     VALUE 0.
014500*
014600 01  ORD-TABLE.
014700     05  ORD-ENTRY OCCURS 500 TIMES
014800                    INDEXED BY ORD-IDX.
014900         COPY ORDREC.
015000*
015100 01  WHS-TABLE.
015200     05  WHS-ENTRY OCCURS 500 TIMES
015300                    INDEXED BY WHS-IDX.
015400         COPY WHSREC.
015500*
015600 01  REPORT-TOTALS.
015700     05  NUM-TRAN-RECS             PIC S9(7) COMP     VALUE +0.
015800     05  NUM-CREATE-REQUESTS       PIC S9(7) COMP     VALUE +0.
015900     05  NUM-CREATE-PROCESSED      PIC S9(7) COMP     VALUE +0.
016000     05  NUM-STATUS-REQUESTS       PIC S9(7) COMP     VALUE +0.
016100     05  NUM-STATUS-PROCESSED      PIC S9(7) COMP     VALUE +0.
016200     05  NUM-TRAN-ERRORS           PIC S9(7) COMP     VALUE +0.
016300*
016400 01  ERR-MSG-BAD-TRAN.
016500     05  FILLER                    PIC X(22)
016600                  VALUE 'ORDER TRAN REJECTED: '.
016700     05  ERR-MSG-DATA1             PIC X(48)      VALUE SPACES.
016800     05  FILLER                    PIC X(62)      VALUE SPACES.
016900*
017000 01  RPT-HEADER1.
017100     05  FILLER                    PIC X(40)
017200               VALUE 'ORDER MAINTENANCE REPORT          DATE: '.
017300     05  RPT-MM                    PIC 9(02).
017400     05  FILLER                    PIC X(01)      VALUE '/'.
017500     05  RPT-DD                    PIC 9(02).
017600     05  FILLER                    PIC X(01)      VALUE '/'.
017700     05  RPT-YY                    PIC 9(02).
017800     05  FILLER                    PIC X(62)      VALUE SPACES.
017900*
018000 01  RPT-DETAIL-LINE.
018100     05  RPT-ACTION                PIC X(12)      VALUE SPACES.
018200     05  RPT-ORD-ID                PIC X(10)      VALUE SPACES.
018300     05  RPT-CUSTOMER              PIC X(32)      VALUE SPACES.
018400     05  RPT-STATUS                PIC X(14)      VALUE SPACES.
018500     05  FILLER                    PIC X(64)      VALUE SPACES.
018600*
018700 01  RPT-DETAIL-LINE-X REDEFINES RPT-DETAIL-LINE.
018800     05  RPT-DETAIL-LINE-CHARS     PIC X(132).
018900*
019000 01  RPT-TOTALS-LINE.
019100     05  FILLER                    PIC X(22)
019200                  VALUE 'TRANSACTIONS READ....'.
019300     05  RPT-NUM-READ              PIC ZZZ,ZZ9.
019400     05  FILLER                    PIC X(88)      VALUE SPACES.
019500*
019600 01  RPT-ERRORS-LINE.
019700     05  FILLER                    PIC X(22)
019800                  VALUE 'TRANSACTIONS REJECTED.'.
019900     05  RPT-NUM-ERRORS            PIC ZZZ,ZZ9.
020000     05  FILLER                    PIC X(88)      VALUE SPACES.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 000-MAIN.
020500     ACCEPT CURRENT-DATE-6 FROM DATE.
020600     PERFORM 050-DERIVE-CENTURY.
020700     DISPLAY 'ORDMAINT RUN DATE (CCYYMMDD): ' CURRENT-DATE-NUM.
020800     PERFORM 700-OPEN-FILES.
020900     PERFORM 800-INIT-REPORT.
021000     PERFORM 720-LOAD-WHS-TABLE.
021100     PERFORM 710-LOAD-ORD-TABLE.
021200     PERFORM 730-READ-TRAN-FILE.
021300     PERFORM 100-PROCESS-TRANSACTIONS
021400             UNTIL TRAN-EOF.
021500     PERFORM 740-REWRITE-ORD-MASTER.
021600     PERFORM 850-REPORT-TOTALS.
021700     PERFORM 790-CLOSE-FILES.
021800     GOBACK.
021900*
022000 050-DERIVE-CENTURY.
022100*    CENTURY WINDOW -- YY OF 80 OR MORE IS 19XX, ELSE IT IS 20XX.
022200*    GOOD UNTIL 2080; REVISIT THEN.  SEE WH-0497 ABOVE.
022300     IF CURRENT-YY < 80
022400         MOVE 20 TO CURRENT-CC
022500     ELSE
022600         MOVE 19 TO CURRENT-CC
022700     END-IF.
022800     MOVE CURRENT-CC    TO CDT-CC.
022900     MOVE CURRENT-YY    TO CDT-YY.
023000     MOVE CURRENT-MONTH TO CDT-MM.
023100     MOVE CURRENT-DAY   TO CDT-DD.
023200*
023300 100-PROCESS-TRANSACTIONS.
023400     ADD +1 TO NUM-TRAN-RECS.
023500     EVALUATE TRUE
023600         WHEN OT-ACT-CREATE
023700             PERFORM 200-PROCESS-ADD-TRAN
023800         WHEN OT-ACT-STATUS
023900             PERFORM 210-PROCESS-STATUS-TRAN
024000         WHEN OTHER
024100             MOVE 'UNKNOWN ACTION CODE' TO ERR-MSG-DATA1
024200             PERFORM 299-REPORT-BAD-TRAN
024300     END-EVALUATE.
024400     PERFORM 730-READ-TRAN-FILE.
024500*
024600 200-PROCESS-ADD-TRAN.
024700     ADD +1 TO NUM-CREATE-REQUESTS.
024800     PERFORM 600-FIND-ORD-BY-ID.
024900     IF ORD-FOUND
025000         MOVE 'DUPLICATE ORDER ID'     TO ERR-MSG-DATA1
025100         PERFORM 299-REPORT-BAD-TRAN
025200     ELSE
025300         PERFORM 610-FIND-WHS-BY-ID
025400         IF NOT WHS-FOUND
025500             MOVE 'WAREHOUSE NOT ON FILE'   TO ERR-MSG-DATA1
025600             PERFORM 299-REPORT-BAD-TRAN
025700         ELSE
025800             IF NOT WH-OPERATIONAL(WHS-SUB)
025900                 MOVE 'WAREHOUSE NOT OPERATIONAL'
026000                                           TO ERR-MSG-DATA1
026100                 PERFORM 299-REPORT-BAD-TRAN
026200             ELSE
026300                 ADD +1 TO ORD-TABLE-COUNT
026400                 MOVE ORD-TABLE-COUNT  TO ORD-SUB
026500                 SET ORD-IDX TO ORD-SUB
026600                 MOVE OT-ORD-ID        TO ORD-ID(ORD-SUB)
026700                 MOVE OT-WH-ID         TO ORD-WH-ID(ORD-SUB)
026800                 MOVE OT-CUSTOMER      TO ORD-CUSTOMER(ORD-SUB)
026900                 MOVE OT-ADDRESS       TO ORD-ADDRESS(ORD-SUB)
027000                 MOVE OT-LATITUDE      TO ORD-LATITUDE(ORD-SUB)
027100                 MOVE OT-LONGITUDE     TO ORD-LONGITUDE(ORD-SUB)
027200                 MOVE SPACES           TO ORD-AGENT-ID(ORD-SUB)
027300                 MOVE 'P'              TO ORD-STATUS(ORD-SUB)
027400                 ADD +1 TO NUM-CREATE-PROCESSED
027500                 MOVE 'CREATE'         TO RPT-ACTION
027600                 PERFORM 840-WRITE-DETAIL-LINE
027700             END-IF
027800         END-IF
027900     END-IF.
028000*
028100 210-PROCESS-STATUS-TRAN.
028200     ADD +1 TO NUM-STATUS-REQUESTS.
028300     PERFORM 600-FIND-ORD-BY-ID.
028400     IF NOT ORD-FOUND
028500         MOVE 'ORDER NOT ON FILE'      TO ERR-MSG-DATA1
028600         PERFORM 299-REPORT-BAD-TRAN
028700     ELSE
028800         IF OT-NEW-STATUS = 'A' OR OT-NEW-STATUS = 'F'
028900             PERFORM 220-PROCESS-SET-STATUS
029000         ELSE
029100             MOVE 'INVALID NEW STATUS CODE' TO ERR-MSG-DATA1
029200             PERFORM 299-REPORT-BAD-TRAN
029300         END-IF
029400     END-IF.
029500*
029600 220-PROCESS-SET-STATUS.
029700     IF NOT ORD-PENDING(ORD-SUB)
029800         MOVE 'ORDER NOT PENDING, CANNOT CHANGE STATUS'
029900                                   TO ERR-MSG-DATA1
030000         PERFORM 299-REPORT-BAD-TRAN
030100     ELSE
030200         MOVE OT-NEW-STATUS TO ORD-STATUS(ORD-SUB)
030300         ADD +1 TO NUM-STATUS-PROCESSED
030400         MOVE 'STATUS UPD'         TO RPT-ACTION
030500         PERFORM 840-WRITE-DETAIL-LINE
030600     END-IF.
030700*
030800 299-REPORT-BAD-TRAN.
030900     ADD +1 TO NUM-TRAN-ERRORS.
031000     WRITE ORD-REPORT-REC FROM ERR-MSG-BAD-TRAN.
031100     MOVE SPACES TO ERR-MSG-DATA1.
031200*
031300 600-FIND-ORD-BY-ID.
031400     MOVE 'N' TO WS-FOUND-SW.
031500     PERFORM 605-CHECK-ORD-ID-MATCH VARYING ORD-SUB FROM 1 BY 1
031600             UNTIL ORD-SUB > ORD-TABLE-COUNT
031700                OR ORD-FOUND.
031800     IF ORD-FOUND
031900         SUBTRACT 1 FROM ORD-SUB
032000     END-IF.
032100*
032200 605-CHECK-ORD-ID-MATCH.
032300     IF ORD-ID(ORD-SUB) = OT-ORD-ID
032400         MOVE 'Y' TO WS-FOUND-SW
032500     END-IF.
032600*
032700 610-FIND-WHS-BY-ID.
032800     MOVE 'N' TO WS-WHS-FOUND-SW.
032900     PERFORM 615-CHECK-WHS-ID-MATCH VARYING WHS-SUB FROM 1 BY 1
033000             UNTIL WHS-SUB > WHS-TABLE-COUNT
033100                OR WHS-FOUND.
033200     IF WHS-FOUND
033300         SUBTRACT 1 FROM WHS-SUB
033400     END-IF.
033500*
033600 615-CHECK-WHS-ID-MATCH.
033700     IF WH-ID(WHS-SUB) = OT-WH-ID
033800         MOVE 'Y' TO WS-WHS-FOUND-SW
033900     END-IF.
034000*
034100 700-OPEN-FILES.
034200     OPEN INPUT  ORD-TRAN-FILE
034300                 ORD-MASTER
034400                 WHS-MASTER.
034500     OPEN OUTPUT ORD-MASTER-OUT
034600                 ORD-REPORT.
034700     IF WS-TRANFILE-STATUS NOT = '00'
034800         GO TO 990-ABORT-OPEN-RTN.
034900     IF WS-ORDFILE-STATUS NOT = '00'
035000         GO TO 990-ABORT-OPEN-RTN.
035100     IF WS-ORDOUT-STATUS NOT = '00'
035200         GO TO 990-ABORT-OPEN-RTN.
035300     IF WS-WHSFILE-STATUS NOT = '00'
035400         GO TO 990-ABORT-OPEN-RTN.
035500     IF WS-REPORT-STATUS NOT = '00'
035600         GO TO 990-ABORT-OPEN-RTN.
035700*
035800 710-LOAD-ORD-TABLE.
035900     PERFORM 715-LOAD-ONE-ORD-REC UNTIL ORD-EOF.
036000*
036100 715-LOAD-ONE-ORD-REC.
036200     READ ORD-MASTER INTO ORD-ENTRY(ORD-TABLE-COUNT + 1)
036300         AT END
036400             MOVE 'Y' TO WS-ORD-EOF
036500     END-READ.
036600     IF NOT ORD-EOF
036700         ADD +1 TO ORD-TABLE-COUNT
036800     END-IF.
036900*
037000 720-LOAD-WHS-TABLE.
037100     PERFORM 725-LOAD-ONE-WHS-REC UNTIL WHS-EOF.
037200*
037300 725-LOAD-ONE-WHS-REC.
037400     READ WHS-MASTER INTO WHS-ENTRY(WHS-TABLE-COUNT + 1)
037500         AT END
037600             MOVE 'Y' TO WS-WHS-EOF
037700     END-READ.
037800     IF NOT WHS-EOF
037900         ADD +1 TO WHS-TABLE-COUNT
038000     END-IF.
038100*
038200 730-READ-TRAN-FILE.
038300     READ ORD-TRAN-FILE
038400         AT END MOVE 'Y' TO WS-TRAN-EOF.
038500*
038600 740-REWRITE-ORD-MASTER.
038700     PERFORM 745-WRITE-ONE-ORD-REC VARYING ORD-SUB FROM 1 BY 1
038800             UNTIL ORD-SUB > ORD-TABLE-COUNT.
038900*
039000 745-WRITE-ONE-ORD-REC.
039100     WRITE ORD-MASTER-OUT-REC FROM ORD-ENTRY(ORD-SUB).
039200*
039300 790-CLOSE-FILES.
039400     CLOSE ORD-TRAN-FILE
039500           ORD-MASTER
039600           ORD-MASTER-OUT
039700           WHS-MASTER
039800           ORD-REPORT.
039900*
040000 800-INIT-REPORT.
040100     MOVE CURRENT-MONTH TO RPT-MM.
040200     MOVE CURRENT-DAY   TO RPT-DD.
040300     MOVE CURRENT-YY    TO RPT-YY.
040400     WRITE ORD-REPORT-REC FROM RPT-HEADER1 AFTER PAGE.
040500*
040600 840-WRITE-DETAIL-LINE.
040700     MOVE ORD-ID(ORD-SUB)       TO RPT-ORD-ID.
040800     MOVE ORD-CUSTOMER(ORD-SUB) TO RPT-CUSTOMER.
040900     EVALUATE TRUE
041000         WHEN ORD-PENDING(ORD-SUB)
041100             MOVE 'PENDING'     TO RPT-STATUS
041200         WHEN ORD-ASSIGNED(ORD-SUB)
041300             MOVE 'ASSIGNED'    TO RPT-STATUS
041400         WHEN ORD-DELIVERED(ORD-SUB)
041500             MOVE 'DELIVERED'   TO RPT-STATUS
041600         WHEN ORD-DEFERRED(ORD-SUB)
041700             MOVE 'DEFERRED'    TO RPT-STATUS
041800     END-EVALUATE.
041900     WRITE ORD-REPORT-REC FROM RPT-DETAIL-LINE.
042000*
042100 850-REPORT-TOTALS.
042200     MOVE NUM-TRAN-RECS   TO RPT-NUM-READ.
042300     WRITE ORD-REPORT-REC FROM RPT-TOTALS-LINE AFTER 2.
042400     MOVE NUM-TRAN-ERRORS TO RPT-NUM-ERRORS.
042500     WRITE ORD-REPORT-REC FROM RPT-ERRORS-LINE.
042600*
042700 990-ABORT-OPEN-RTN.
042800     DISPLAY 'ORDMAINT - ERROR OPENING A FILE, TRAN: '
042900              WS-TRANFILE-STATUS ' ORD: ' WS-ORDFILE-STATUS.
043000     DISPLAY 'ORDMAINT - OUT: ' WS-ORDOUT-STATUS
043100              ' WHS: ' WS-WHSFILE-STATUS
043200              ' RPT: ' WS-REPORT-STATUS.
043300     MOVE 16 TO RETURN-CODE.
043400     GOBACK.
