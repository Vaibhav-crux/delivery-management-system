000100******************************************************************
000200* AGTREC   -  DELIVERY AGENT MASTER RECORD LAYOUT                *
000300* AG-WH-ID IS THE AGENT'S HOME WAREHOUSE.  AG-CHECKIN-TS IS
000400* SPACES UNTIL THE AGENT CHECKS IN FOR THE DAY (SEE AGTMAINT).
000500* FIELDS START AT LEVEL 10 SO THIS MEMBER CAN BE WRAPPED EITHER
000600* AS A PLAIN 01 RECORD OR AS A 05 OCCURS TABLE ENTRY.
000700******************************************************************
000800    10  AG-ID                     PIC X(08).
000900    10  AG-NAME                   PIC X(30).
001000    10  AG-PHONE                  PIC X(15).
001100    10  AG-WH-ID                  PIC X(08).
001200*       CHECK-IN STAMP IS YYYYMMDDHHMMSS AS RECEIVED FROM THE
001300*       CHECK-IN TRANSACTION.  THE BROKEN-OUT REDEFINES BELOW IS
001400*       WHAT DALLOC AND THE MAINTENANCE REPORT ACTUALLY EDIT ON.
001500    10  AG-CHECKIN-TS             PIC X(14).
001600    10  AG-CHECKIN-TS-R REDEFINES AG-CHECKIN-TS.
001700        15  AG-CKIN-YYYY          PIC 9(04).
001800        15  AG-CKIN-MM            PIC 9(02).
001900        15  AG-CKIN-DD            PIC 9(02).
002000        15  AG-CKIN-HH            PIC 9(02).
002100        15  AG-CKIN-MIN           PIC 9(02).
002200        15  AG-CKIN-SS            PIC 9(02).
002300    10  AG-STATUS                 PIC X(01).
002400        88  AG-ACTIVE                 VALUE 'A'.
002500        88  AG-INACTIVE               VALUE 'I'.
002600        88  AG-CHECKED-IN             VALUE 'C'.
002700    10  FILLER                    PIC X(02).
