000100******************************************************************
000200* WHSTRAN  -  WAREHOUSE MAINTENANCE TRANSACTION LAYOUT           *
000300* ONE TRANSACTION PER CARD.  WT-ACTION DRIVES WHSMAINT'S         *
000400* 200/210/220 PARAGRAPHS.  C=CREATE(OR REACTIVATE), D=DELETE,    *
000500* L=LIST.
000600******************************************************************
000700 01  WHS-TRAN.
000800     05  WT-ACTION                 PIC X(01).
000900         88  WT-ACT-CREATE             VALUE 'C'.
001000         88  WT-ACT-DELETE             VALUE 'D'.
001100         88  WT-ACT-LIST               VALUE 'L'.
001200     05  WT-WH-ID                  PIC X(08).
001300     05  WT-WH-NAME                PIC X(30).
001400     05  WT-LOCATION.
001500         10  WT-LATITUDE           PIC S9(03)V9(06).
001600         10  WT-LONGITUDE          PIC S9(03)V9(06).
001700     05  WT-LOCATION-N REDEFINES WT-LOCATION.
001800         10  WT-LAT-N              PIC S9(03)V9(06) COMP-3.
001900         10  WT-LONG-N             PIC S9(03)V9(06) COMP-3.
002000     05  FILLER                    PIC X(22).
