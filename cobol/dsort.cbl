000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN DISPATCH SYSTEMS
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  DSORT
000600*
000700* AUTHOR :  R. M. KEALY
000800*
000900* CALLED FROM DALLOC ONCE PER WAREHOUSE.  SORTS THAT WAREHOUSE'S
001000* PENDING-ORDER TABLE ASCENDING BY THE HAVERSINE DISTANCE DALLOC
001100* HAS ALREADY WORKED OUT, SO ORDERS ARE OFFERED TO EACH AGENT
001200* NEAREST-FIRST.  IN-PLACE INSERTION SORT -- THESE PER-WAREHOUSE
001300* SLICES ARE SMALL, SO THE SIMPLE METHOD IS PLENTY.
001400******************************************************************
001500*    DATE     BY   REQUEST    DESCRIPTION
001600*    -------- ---  ---------  ------------------------------------
001700*    07/05/90 RMK  WH-0061    ORIGINAL CODING.
001800*    02/19/99 RMK  Y2K-046    REVIEWED -- NO DATE FIELDS IN THIS
001900*                             PROGRAM, NO CHANGE REQUIRED.
002000*    03/30/06 GHB  WH-0436    TABLE SIZE RAISED FROM 200 TO 500
002100*                             ENTRIES FOR THE EAST ZONE SPLIT.
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    DSORT.
002500 AUTHOR.        R. M. KEALY.
002600 INSTALLATION.  MERIDIAN DISPATCH SYSTEMS.
002700 DATE-WRITTEN.  07/05/90.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-390.
003400 OBJECT-COMPUTER.  IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 77  WS-MOVE-FROM               PIC S9(5)      COMP   VALUE 0.
004100 77  WS-INSERT-TO               PIC S9(5)      COMP   VALUE 0.
004200*
004300 01  WS-HOLD-ENTRY.
004400     05  WS-HOLD-ORD-ID             PIC X(08)      VALUE SPACES.
004500     05  WS-HOLD-ORD-DIST           COMP-3 PIC S9(3)V9(3) VALUE 0.
004600     05  FILLER                     PIC X(02)      VALUE SPACES.
004700 01  WS-HOLD-ENTRY-N REDEFINES WS-HOLD-ENTRY.
004800     05  WS-HOLD-ENTRY-CHARS        PIC X(14).
004900*
005000 01  WS-PASS-WORK.
005100     05  WS-PASS-COUNT              PIC S9(5)      COMP   VALUE 0.
005200     05  FILLER                     PIC X(02)      VALUE SPACES.
005300 01  WS-PASS-WORK-N REDEFINES WS-PASS-WORK.
005400     05  WS-PASS-WORK-CHARS         PIC X(04).
005500*
005600 LINKAGE SECTION.
005700 01  LK-TABLE-COUNT              PIC S9(5)      COMP.
005800 01  LK-TABLE-COUNT-N REDEFINES LK-TABLE-COUNT.
005900     05  LK-TABLE-COUNT-HALVES.
006000         10  FILLER                 PIC X(01).
006100         10  LK-TABLE-COUNT-LOW     PIC X(01).
006200 01  LK-DIST-TABLE.
006300     05  LK-DIST-ENTRY OCCURS 0 TO 500 TIMES
006400                       DEPENDING ON LK-TABLE-COUNT
006500                       INDEXED BY LK-DIST-IDX.
006600         10  LK-ORD-ID               PIC X(08).
006700         10  LK-ORD-DIST             COMP-3 PIC S9(3)V9(3).
006800         10  FILLER                  PIC X(02).
006900*
007000 PROCEDURE DIVISION USING LK-TABLE-COUNT, LK-DIST-TABLE.
007100*
007200 000-MAIN.
007300     PERFORM 100-INSERTION-SORT VARYING WS-MOVE-FROM FROM 2 BY 1
007400             UNTIL WS-MOVE-FROM > LK-TABLE-COUNT.
007500     GOBACK.
007600*
007700 100-INSERTION-SORT.
007800     ADD +1 TO WS-PASS-COUNT.
007900     MOVE LK-DIST-ENTRY(WS-MOVE-FROM) TO WS-HOLD-ENTRY.
008000     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
008100     PERFORM 110-SHIFT-UP
008200             UNTIL WS-INSERT-TO <= 0
008300                OR LK-ORD-DIST(WS-INSERT-TO) <= WS-HOLD-ORD-DIST.
008400     MOVE WS-HOLD-ENTRY TO LK-DIST-ENTRY(WS-INSERT-TO + 1).
008500*
008600 110-SHIFT-UP.
008700     MOVE LK-DIST-ENTRY(WS-INSERT-TO) TO
008800          LK-DIST-ENTRY(WS-INSERT-TO + 1).
008900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
